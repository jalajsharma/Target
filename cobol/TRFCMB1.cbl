000100      *****************************************************************
000200      * PROGRAMME TRFCMB1                                             *
000300      * LANGAGE COBOL                                                 *
000400      *                                                                *
000500      * CE SOUS-PROGRAMME EST LA CALCULETTE DE COMBINAISON DES TAUX   *
000600      * DE TARIFICATION DOUANIERE - NIVEAU ARTICLE PLUS NIVEAU        *
000700      * COMPOSANTS, SUIVANT LA POLITIQUE DE COMBINAISON DE LA         *
000800      * VERSION DE POLITIQUE EN VIGUEUR.                              *
000900      *                                                                *
001000      *****************************************************************
001100       IDENTIFICATION DIVISION.
001200      *----------------------------------------------------------------*
001300       PROGRAM-ID.     TRFCMB1.
001400       AUTHOR.         R OKONKWO-BELL.
001500       INSTALLATION.   BUREAU DES TARIFS DOUANIERS - SYSTEMES DE
001600                       TARIFICATION.
001700       DATE-WRITTEN.   03/14/89.
001800       DATE-COMPILED.
001900       SECURITY.
002000      *    PROGRAMME A USAGE INTERNE UNIQUEMENT.  TOUTE DIFFUSION EN
002100      *    DEHORS DU BUREAU DES TARIFS DOUANIERS EST INTERDITE SANS
002200      *    AUTORISATION DU CHEF DE SERVICE INFORMATIQUE.
002300      *----------------------------------------------------------------*
002400      *                    JOURNAL DES MODIFICATIONS                  *
002500      *----------------------------------------------------------------*
002600      * 03/14/89  ROB  CREATION INITIALE - CONVENTION CR/RC           *
002700      *                HABITUELLE DES SOUS-PROGRAMMES DE CALCUL DU    *
002800      *                BUREAU.                                        *
002900      * 09/02/90  ROB  AJOUT DE LA POLITIQUE MAXIMUM/MINIMUM A LA     *
003000      *                DEMANDE DU SERVICE TARIFICATION (NOTE 90-118). *
003100      * 11/19/91  TVZ  AJOUT DE LA POLITIQUE ITEM - TAUX ARTICLE SEUL *
003200      *                SI PRESENT ET NON NUL (NOTE 91-204).           *
003300      * 04/07/93  TVZ  AJOUT DE LA POLITIQUE COMPONENT - TAUX         *
003400      *                COMPOSANTS SEUL (NOTE 93-041).                 *
003500      * 06/15/94  ROB  PASSAGE DU CODE POLITIQUE EN PARAMETRE D'APPEL *
003600      *                AU LIEU D'UNE LECTURE DIRECTE DU FICHIER DE    *
003700      *                REFERENCE.                                     *
003800      * 01/08/99  JLG  REVUE PASSAGE AN 2000 - AUCUN CHAMP DATE DANS  *
003900      *                CE SOUS-PROGRAMME, RAS (TICKET Y2K-0231).      *
004000      * 05/23/02  JLG  ARRONDI EXPLICITE SUR LE TAUX FINAL - LE       *
004100      *                COMPILATEUR ARRONDISSAIT PAR TRONCATURE SUR    *
004200      *                LA PLATEFORME DE TEST (CHG-1140).              *
004300      * 10/11/06  MAY  TRACE UPSI-0 AJOUTEE POUR LE DEBOGAGE DU       *
004400      *                PASSAGE EN PRODUCTION (CHG-1587).              *
004500      * 02/27/14  SDB  GARDE-FOU NOT NUMERIC SUR LES TAUX RECUS -     *
004600      *                UN FICHIER DE TARIFS CORROMPU AVAIT PROVOQUE   *
004700      *                UN ABEND 0C7 EN PRODUCTION (CHG-2209).         *
004800      * 07/30/19  SDB  LIBELLE POLITIQUE INCONNU FORCE A ADDITIVE     *
004900      *                PLUTOT QUE DE REJETER L'APPEL (CHG-2460).      *
005000      * 04/02/25  KFW  NETTOYAGE COMMENTAIRES POUR AUDIT ANNUEL DU    *
005100      *                SERVICE QUALITE (CHG-2981).                   *
005200      *----------------------------------------------------------------*
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700
005800      *----------------------------------------------------------------*
005900       DATA DIVISION.
006000      *----------------------------------------------------------------*
006100       WORKING-STORAGE SECTION.
006200      *   *** VARIABLES DE TRACE / DATE DU JOUR ***
006300       01  WS-TODAY-8                PIC 9(8).
006400       01  WS-TODAY-ALPHA REDEFINES WS-TODAY-8
006500                                     PIC X(8).
006600       01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-8.
006700           05  WS-TODAY-CC           PIC 9(2).
006800           05  WS-TODAY-YY           PIC 9(2).
006900           05  WS-TODAY-MM           PIC 9(2).
007000           05  WS-TODAY-DD           PIC 9(2).
007100       01  WS-TRACE-SWITCH           PIC X(1) VALUE 'N'.
007200           88  WS-TRACE-ON           VALUE 'Y'.
007300
007400      *   *** ZONE DE TRAVAIL - COMBINAISON DES TAUX ***
007500       01  WS-ITEM-RATE-ALPHA        PIC X(8).
007600       01  WS-ITEM-RATE-NUM REDEFINES WS-ITEM-RATE-ALPHA
007700                                     PIC S9(3)V9(4).
007800       01  WS-COMPONENT-RATE-ALPHA   PIC X(8).
007900       01  WS-COMPONENT-RATE-NUM REDEFINES WS-COMPONENT-RATE-ALPHA
008000                                     PIC S9(3)V9(4).
008100       01  WS-POLICY-CODE-UPPER      PIC X(10).
008200       01  WS-COMBINE-COUNT          PIC S9(4) BINARY VALUE ZERO.
008300      *    COMPTE LE NOMBRE D'APPELS TRAITES DANS CE RUN - UTILE AU
008400      *    DEBOGAGE QUAND LE PROGRAMME APPELANT BOUCLE SUR LE FICHIER
008500
008600       LINKAGE SECTION.
008700      *    PARAMETRES D'APPEL - VOIR PROCEDURE DIVISION USING
008800       01  LK-ITEM-TARIFF-RATE       PIC S9(3)V9(4).
008900       01  LK-COMPONENT-TARIFF-RATE  PIC S9(3)V9(4).
009000       01  LK-COMBINATION-POLICY     PIC X(10).
009100       01  LK-FINAL-TARIFF-RATE      PIC S9(3)V9(4).
009200
009300      *----------------------------------------------------------------*
009400       PROCEDURE DIVISION USING LK-ITEM-TARIFF-RATE
009500                                LK-COMPONENT-TARIFF-RATE
009600                                LK-COMBINATION-POLICY
009700                                LK-FINAL-TARIFF-RATE.
009800      *----------------------------------------------------------------*
009900       0000-MAIN-LINE.
010000           PERFORM 1000-INITIALIZE
010100               THRU 1000-INITIALIZE-EXIT.
010200           PERFORM 2000-COMBINE-RATES
010300               THRU 2000-COMBINE-RATES-EXIT.
010400           GOBACK.
010500
010600       0000-MAIN-LINE-EXIT.
010700           EXIT.
010800
010900      *----------------------------------------------------------------*
011000      * 1000-INITIALIZE - REMISE A ZERO ET GARDE-FOUS NUMERIQUES      *
011100      *----------------------------------------------------------------*
011200       1000-INITIALIZE.
011300           ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
011400           ADD 1 TO WS-COMBINE-COUNT.
011500           MOVE LK-ITEM-TARIFF-RATE TO WS-ITEM-RATE-NUM.
011600           MOVE LK-COMPONENT-TARIFF-RATE TO WS-COMPONENT-RATE-NUM.
011700           IF WS-ITEM-RATE-ALPHA NOT NUMERIC
011800              MOVE ZERO TO WS-ITEM-RATE-NUM
011900           END-IF.
012000           IF WS-COMPONENT-RATE-ALPHA NOT NUMERIC
012100              MOVE ZERO TO WS-COMPONENT-RATE-NUM
012200           END-IF.
012300           MOVE LK-COMBINATION-POLICY TO WS-POLICY-CODE-UPPER.
012400           INSPECT WS-POLICY-CODE-UPPER
012500               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
012600                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012700           MOVE ZERO TO LK-FINAL-TARIFF-RATE.
012800           IF WS-TRACE-ON
012900              DISPLAY 'TRFCMB1 CALL ' WS-COMBINE-COUNT
013000                 ' POLICY=' WS-POLICY-CODE-UPPER
013100           END-IF.
013200
013300       1000-INITIALIZE-EXIT.
013400           EXIT.
013500
013600      *----------------------------------------------------------------*
013700      * 2000-COMBINE-RATES - APPLIQUE LA POLITIQUE DE COMBINAISON.    *
013800      * NOTE 90-118 / 91-204 / 93-041 / CHG-2460 POUR L'HISTORIQUE    *
013900      * DE CHAQUE BRANCHE.  LIBELLE INCONNU => TRAITE COMME ADDITIVE. *
014000      *----------------------------------------------------------------*
014100       2000-COMBINE-RATES.
014200           EVALUATE WS-POLICY-CODE-UPPER
014300               WHEN 'MAXIMUM'
014400                   IF WS-ITEM-RATE-NUM >= WS-COMPONENT-RATE-NUM
014500                      MOVE WS-ITEM-RATE-NUM TO LK-FINAL-TARIFF-RATE
014600                   ELSE
014700                      MOVE WS-COMPONENT-RATE-NUM
014800                          TO LK-FINAL-TARIFF-RATE
014900                   END-IF
015000               WHEN 'MINIMUM'
015100                   IF WS-ITEM-RATE-NUM <= WS-COMPONENT-RATE-NUM
015200                      MOVE WS-ITEM-RATE-NUM TO LK-FINAL-TARIFF-RATE
015300                   ELSE
015400                      MOVE WS-COMPONENT-RATE-NUM
015500                          TO LK-FINAL-TARIFF-RATE
015600                   END-IF
015700               WHEN 'ITEM'
015800                   IF WS-ITEM-RATE-NUM > ZERO
015900                      MOVE WS-ITEM-RATE-NUM TO LK-FINAL-TARIFF-RATE
016000                   ELSE
016100                      MOVE WS-COMPONENT-RATE-NUM
016200                          TO LK-FINAL-TARIFF-RATE
016300                   END-IF
016400               WHEN 'COMPONENT'
016500                   MOVE WS-COMPONENT-RATE-NUM TO LK-FINAL-TARIFF-RATE
016600               WHEN OTHER
016700      *    'ADDITIVE' ET TOUT LIBELLE NON RECONNU - CHG-2460
016800                   COMPUTE LK-FINAL-TARIFF-RATE ROUNDED =
016900                       WS-ITEM-RATE-NUM + WS-COMPONENT-RATE-NUM
017000           END-EVALUATE.
017100
017200       2000-COMBINE-RATES-EXIT.
017300           EXIT.
