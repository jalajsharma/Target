000100      *****************************************************************
000200      * PROGRAMME TRFBOM1                                             *
000300      * LANGAGE COBOL                                                 *
000400      *                                                                *
000500      * CE SOUS-PROGRAMME RECHERCHE, DANS LA TABLE DES COMPOSANTS     *
000600      * CHARGEE EN MEMOIRE PAR LE PROGRAMME APPELANT, LA NOMENCLATURE *
000700      * (BOM) D'UN ARTICLE DONNE, ET LA RENVOIE TRIEE PAR CODE        *
000800      * COMPOSANT CROISSANT.                                          *
000900      *                                                                *
001000      *****************************************************************
001100       IDENTIFICATION DIVISION.
001200      *----------------------------------------------------------------*
001300       PROGRAM-ID.     TRFBOM1.
001400       AUTHOR.         R OKONKWO-BELL.
001500       INSTALLATION.   BUREAU DES TARIFS DOUANIERS - SYSTEMES DE
001600                       TARIFICATION.
001700       DATE-WRITTEN.   03/21/89.
001800       DATE-COMPILED.
001900       SECURITY.
002000      *    PROGRAMME A USAGE INTERNE UNIQUEMENT.  TOUTE DIFFUSION EN
002100      *    DEHORS DU BUREAU DES TARIFS DOUANIERS EST INTERDITE SANS
002200      *    AUTORISATION DU CHEF DE SERVICE INFORMATIQUE.
002300      *----------------------------------------------------------------*
002400      *                    JOURNAL DES MODIFICATIONS                  *
002500      *----------------------------------------------------------------*
002600      * 03/21/89  ROB  CREATION INITIALE - BALAYAGE SEQUENTIEL DE LA   *
002700      *                TABLE EN MEMOIRE, CLE ARTICLE, CONVENTION CR/RC *
002800      *                HABITUELLE DU BUREAU.                           *
002900      * 09/02/90  ROB  TRI A BULLES SUR LE RESULTAT - LE SERVICE       *
003000      *                TARIFICATION EXIGE UN ORDRE STABLE POUR LE      *
003100      *                RAPPROCHEMENT AVEC LES ETATS PAPIER (NOTE       *
003200      *                90-122).                                       *
003300      * 11/19/91  TVZ  LIMITE DE 50 COMPOSANTS PAR ARTICLE AJOUTEE -   *
003400      *                AU-DELA, TRONCATURE ET CR/RC D'AVERTISSEMENT    *
003500      *                (NOTE 91-207).                                  *
003600      * 06/15/94  ROB  REJET DE L'APPEL SI CODE ARTICLE BLANC AU LIEU  *
003700      *                DE RENVOYER UNE TABLE VIDE SANS SIGNALER        *
003800      *                L'ANOMALIE.                                     *
003900      * 01/08/99  JLG  REVUE PASSAGE AN 2000 - AUCUN CHAMP DATE DANS   *
004000      *                CE SOUS-PROGRAMME, RAS (TICKET Y2K-0231).       *
004100      * 10/11/06  MAY  TRACE UPSI-0 AJOUTEE POUR LE DEBOGAGE DU        *
004200      *                PASSAGE EN PRODUCTION (CHG-1588).               *
004300      * 02/27/14  SDB  GARDE-FOU SUR LE COMPTEUR DE TABLE RECU EN      *
004400      *                NEGATIF - PROTECTION CONTRE UNE ZONE DE LINK    *
004500      *                MAL INITIALISEE PAR L'APPELANT (CHG-2210).      *
004600      * 04/02/25  KFW  NETTOYAGE COMMENTAIRES POUR AUDIT ANNUEL DU     *
004700      *                SERVICE QUALITE (CHG-2982).                     *
004800      *----------------------------------------------------------------*
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM
005300           UPSI-0 ON STATUS IS WS-TRACE-ON-SW.
005400
005500      *----------------------------------------------------------------*
005600       DATA DIVISION.
005700      *----------------------------------------------------------------*
005800       WORKING-STORAGE SECTION.
005900      *   *** VARIABLES DE TRACE / DATE DU JOUR ***
006000       01  WS-TODAY-8                PIC 9(8).
006100       01  WS-TODAY-ALPHA REDEFINES WS-TODAY-8
006200                                     PIC X(8).
006300       01  WS-TRACE-ON-SW            PIC X(1) VALUE 'N'.
006400
006500      *   *** ZONE DE TRAVAIL - RECHERCHE ET TRI ***
006600       77  WS-COMPONENT-IDX          PIC S9(4) BINARY VALUE ZERO.
006700       77  WS-SORT-OUTER-IDX         PIC S9(4) BINARY VALUE ZERO.
006800       77  WS-SORT-INNER-IDX         PIC S9(4) BINARY VALUE ZERO.
006900       77  WS-SORT-DONE-SW           PIC X(1) VALUE 'N'.
007000           88  WS-SORT-DONE          VALUE 'Y'.
007100       01  WS-ITEM-ID-TRIMMED        PIC X(20).
007200       01  WS-SWAP-TEMP-RAW          PIC X(120).
007300       01  WS-SWAP-TEMP-STRUCT REDEFINES WS-SWAP-TEMP-RAW.
007400           COPY XTRFCMP REPLACING 'X' BY 'SWP'.
007500
007600       LINKAGE SECTION.
007700      *    CODE ARTICLE DEMANDE
007800       01  LK-ITEM-ID                PIC X(20).
007900      *    TABLE DES COMPOSANTS CHARGEE PAR L'APPELANT
008000       01  LK-COMPONENT-TABLE.
008100           05  LK-COMPONENT-COUNT    PIC S9(4) BINARY.
008200           05  LK-COMPONENT-ROW OCCURS 2000 TIMES.
008300               COPY XTRFCMP REPLACING 'X' BY 'CMP'.
008400           05  FILLER                PIC X(4).
008500      *    TABLE RESULTAT - NOMENCLATURE DE L'ARTICLE, TRIEE
008600       01  LK-BOM-RESULT-TABLE.
008700           05  LK-BOM-RESULT-COUNT   PIC S9(4) BINARY.
008800           05  LK-BOM-RESULT-ROW OCCURS 50 TIMES.
008900               COPY XTRFCMP REPLACING 'X' BY 'BOM'.
009000           05  LK-BOM-RESULT-BLOCK REDEFINES LK-BOM-RESULT-ROW
009100                                     PIC X(6000).
009200      *    VUE BRUTE DE LA TABLE - PERMET DE LA BLANCHIR EN UN SEUL
009300      *    MOVE AU LIEU D'UNE BOUCLE DE 50 TOURS
009400           05  FILLER                PIC X(4).
009500      *    CODES RETOUR
009600       01  LK-CALL-CR                PIC 9(2).
009700       01  LK-CALL-RC                PIC 9(2).
009800
009900      *----------------------------------------------------------------*
010000       PROCEDURE DIVISION USING LK-ITEM-ID
010100                                LK-COMPONENT-TABLE
010200                                LK-BOM-RESULT-TABLE
010300                                LK-CALL-CR
010400                                LK-CALL-RC.
010500      *----------------------------------------------------------------*
010600       0000-MAIN-LINE.
010700           PERFORM 1000-INITIALIZE
010800               THRU 1000-INITIALIZE-EXIT.
010900           IF LK-CALL-CR = ZERO
011000              PERFORM 2000-SCAN-COMPONENT-TABLE
011100                  THRU 2000-SCAN-COMPONENT-TABLE-EXIT
011200              PERFORM 3000-SORT-RESULT-TABLE
011300                  THRU 3000-SORT-RESULT-TABLE-EXIT
011400           END-IF.
011500           GOBACK.
011600
011700       0000-MAIN-LINE-EXIT.
011800           EXIT.
011900
012000      *----------------------------------------------------------------*
012100      * 1000-INITIALIZE - VALIDE LE CODE ARTICLE RECU (NOTE 06/15/94) *
012200      *----------------------------------------------------------------*
012300       1000-INITIALIZE.
012400           ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
012500           MOVE ZERO TO LK-CALL-CR LK-CALL-RC.
012600           MOVE ZERO TO LK-BOM-RESULT-COUNT.
012700           MOVE SPACES TO LK-BOM-RESULT-BLOCK.
012800           MOVE LK-ITEM-ID TO WS-ITEM-ID-TRIMMED.
012900           IF LK-COMPONENT-COUNT < ZERO
013000              MOVE ZERO TO LK-COMPONENT-COUNT
013100           END-IF.
013200           IF WS-ITEM-ID-TRIMMED = SPACES OR LOW-VALUES
013300              MOVE 12 TO LK-CALL-CR
013400              MOVE 01 TO LK-CALL-RC
013500           END-IF.
013600           IF WS-TRACE-ON-SW = 'Y'
013700              DISPLAY 'TRFBOM1 ITEM=' WS-ITEM-ID-TRIMMED
013800                 ' CR=' LK-CALL-CR
013900           END-IF.
014000
014100       1000-INITIALIZE-EXIT.
014200           EXIT.
014300
014400      *----------------------------------------------------------------*
014500      * 2000-SCAN-COMPONENT-TABLE - BALAYAGE SEQUENTIEL DE LA TABLE   *
014600      * EN MEMOIRE, RETENTION DES LIGNES DONT LE CODE ARTICLE         *
014700      * CORRESPOND.  LIMITE A 50 - NOTE 91-207.                       *
014800      *----------------------------------------------------------------*
014900       2000-SCAN-COMPONENT-TABLE.
015000           PERFORM 2100-TEST-ONE-COMPONENT
015100               THRU 2100-TEST-ONE-COMPONENT-EXIT
015200               VARYING WS-COMPONENT-IDX FROM 1 BY 1
015300               UNTIL WS-COMPONENT-IDX > LK-COMPONENT-COUNT.
015400
015500       2000-SCAN-COMPONENT-TABLE-EXIT.
015600           EXIT.
015700
015800       2100-TEST-ONE-COMPONENT.
015900           IF CMP-ITEM-ID(WS-COMPONENT-IDX) = WS-ITEM-ID-TRIMMED
016000              IF LK-BOM-RESULT-COUNT < 50
016100                 ADD 1 TO LK-BOM-RESULT-COUNT
016200                 MOVE CMP-COMPONENT-ID(WS-COMPONENT-IDX)
016300                     TO BOM-COMPONENT-ID(LK-BOM-RESULT-COUNT)
016400                 MOVE CMP-DESCRIPTION(WS-COMPONENT-IDX)
016500                     TO BOM-DESCRIPTION(LK-BOM-RESULT-COUNT)
016600                 MOVE CMP-MATERIAL-TYPE(WS-COMPONENT-IDX)
016700                     TO BOM-MATERIAL-TYPE(LK-BOM-RESULT-COUNT)
016800                 MOVE CMP-ITEM-ID(WS-COMPONENT-IDX)
016900                     TO BOM-ITEM-ID(LK-BOM-RESULT-COUNT)
017000              ELSE
017100                 MOVE 04 TO LK-CALL-CR
017200                 MOVE 02 TO LK-CALL-RC
017300              END-IF
017400           END-IF.
017500
017600       2100-TEST-ONE-COMPONENT-EXIT.
017700           EXIT.
017800
017900      *----------------------------------------------------------------*
018000      * 3000-SORT-RESULT-TABLE - TRI A BULLES PAR CODE COMPOSANT      *
018100      * CROISSANT (NOTE 90-122).  TABLE PLAFONNEE A 50 LIGNES, LE     *
018200      * COUT DU TRI A BULLES N'EST PAS SIGNIFICATIF A CETTE TAILLE.   *
018300      *----------------------------------------------------------------*
018400       3000-SORT-RESULT-TABLE.
018500           IF LK-BOM-RESULT-COUNT > 1
018600              MOVE 'N' TO WS-SORT-DONE-SW
018700              PERFORM 3100-ONE-BUBBLE-PASS
018800                  THRU 3100-ONE-BUBBLE-PASS-EXIT
018900                  UNTIL WS-SORT-DONE
019000           END-IF.
019100
019200       3000-SORT-RESULT-TABLE-EXIT.
019300           EXIT.
019400
019500       3100-ONE-BUBBLE-PASS.
019600           SET WS-SORT-DONE TO TRUE.
019700           PERFORM 3200-ONE-BUBBLE-COMPARE
019800               THRU 3200-ONE-BUBBLE-COMPARE-EXIT
019900               VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
020000               UNTIL WS-SORT-OUTER-IDX > LK-BOM-RESULT-COUNT - 1.
020100
020200       3100-ONE-BUBBLE-PASS-EXIT.
020300           EXIT.
020400
020500       3200-ONE-BUBBLE-COMPARE.
020600           COMPUTE WS-SORT-INNER-IDX = WS-SORT-OUTER-IDX + 1.
020700           IF BOM-COMPONENT-ID(WS-SORT-OUTER-IDX) >
020800              BOM-COMPONENT-ID(WS-SORT-INNER-IDX)
020900              MOVE LK-BOM-RESULT-ROW(WS-SORT-OUTER-IDX)
021000                  TO WS-SWAP-TEMP-RAW
021100              MOVE LK-BOM-RESULT-ROW(WS-SORT-INNER-IDX)
021200                  TO LK-BOM-RESULT-ROW(WS-SORT-OUTER-IDX)
021300              MOVE WS-SWAP-TEMP-RAW
021400                  TO LK-BOM-RESULT-ROW(WS-SORT-INNER-IDX)
021500              MOVE 'N' TO WS-SORT-DONE-SW
021600           END-IF.
021700
021800       3200-ONE-BUBBLE-COMPARE-EXIT.
021900           EXIT.
