000100      *****************************************************************
000200      * PROGRAMME TRFPOL1                                             *
000300      * LANGAGE COBOL                                                 *
000400      *                                                                *
000500      * CE SOUS-PROGRAMME RECHERCHE UNE VERSION DE POLITIQUE DE       *
000600      * COMBINAISON PAR IDENTIFIANT, VERIFIE SA FENETRE DE VALIDITE,  *
000700      * ET CLASSE SON LIBELLE LIBRE EN UNE DES CINQ POLITIQUES        *
000800      * RECONNUES PAR LE SYSTEME DE TARIFICATION.                     *
000900      *                                                                *
001000      *****************************************************************
001100       IDENTIFICATION DIVISION.
001200      *----------------------------------------------------------------*
001300       PROGRAM-ID.     TRFPOL1.
001400       AUTHOR.         T VASQUEZ.
001500       INSTALLATION.   BUREAU DES TARIFS DOUANIERS - SYSTEMES DE
001600                       TARIFICATION.
001700       DATE-WRITTEN.   05/02/90.
001800       DATE-COMPILED.
001900       SECURITY.
002000      *    PROGRAMME A USAGE INTERNE UNIQUEMENT.  TOUTE DIFFUSION EN
002100      *    DEHORS DU BUREAU DES TARIFS DOUANIERS EST INTERDITE SANS
002200      *    AUTORISATION DU CHEF DE SERVICE INFORMATIQUE.
002300      *----------------------------------------------------------------*
002400      *                    JOURNAL DES MODIFICATIONS                  *
002500      *----------------------------------------------------------------*
002600      * 05/02/90  TVZ  CREATION INITIALE - CLASSIFICATION DU LIBELLE  *
002700      *                LIBRE EN 5 POLITIQUES ENUMEREES (NOTE 90-144). *
002800      * 11/19/91  TVZ  CONTROLE DE FORME UUID SUR L'IDENTIFIANT DE    *
002900      *                VERSION AVANT RECHERCHE (NOTE 91-229).         *
003000      * 06/15/94  ROB  LIBELLE NON RECONNU OU VERSION INTROUVABLE     *
003100      *                FORCE A ADDITIVE PAR DEFAUT (NOTE 94-088).     *
003200      * 01/08/99  JLG  REVUE PASSAGE AN 2000 - DATES DEJA EN CCYYMMDD *
003300      *                SUR 8 POSITIONS, RAS (TICKET Y2K-0231).        *
003400      * 10/11/06  MAY  TRACE UPSI-0 AJOUTEE POUR LE DEBOGAGE DU       *
003500      *                PASSAGE EN PRODUCTION (CHG-1590).              *
003600      * 02/27/14  SDB  ORDRE DE PRIORITE MAX/MIN AVANT ITEM/COMPONENT *
003700      *                CORRIGE - UN LIBELLE CONTENANT "MAXIMUM DU     *
003800      *                COMPOSANT" ETAIT CLASSE COMPONENT PAR ERREUR   *
003900      *                (CHG-2212).                                    *
004000      * 04/02/25  KFW  NETTOYAGE COMMENTAIRES POUR AUDIT ANNUEL DU    *
004100      *                SERVICE QUALITE (CHG-2984).                    *
004200      *----------------------------------------------------------------*
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           UPSI-0 ON STATUS IS WS-TRACE-ON-SW
004800           CLASS HEX-DIGIT IS '0' THRU '9', 'A' THRU 'F', 'a' THRU 'f'.
004900
005000      *----------------------------------------------------------------*
005100       DATA DIVISION.
005200      *----------------------------------------------------------------*
005300       WORKING-STORAGE SECTION.
005400      *   *** VARIABLES DE TRACE / DATE DU JOUR ***
005500       01  WS-TODAY-8                PIC 9(8).
005600       01  WS-TODAY-ALPHA REDEFINES WS-TODAY-8
005700                                     PIC X(8).
005800       01  WS-TRACE-ON-SW            PIC X(1) VALUE 'N'.
005900
006000      *   *** ZONES DE TRAVAIL - VALIDATION ET RECHERCHE ***
006100       77  WS-POLICY-IDX             PIC S9(4) BINARY VALUE ZERO.
006200       01  WS-UUID-CANDIDATE         PIC X(36).
006300       01  WS-UUID-FORM-OK-SW        PIC X(1) VALUE 'N'.
006400           88  WS-UUID-FORM-OK       VALUE 'Y'.
006500       01  WS-UUID-GROUPS REDEFINES WS-UUID-CANDIDATE.
006600           05  WS-UUID-GROUP-1       PIC X(8).
006700           05  WS-UUID-DASH-1        PIC X(1).
006800           05  WS-UUID-GROUP-2       PIC X(4).
006900           05  WS-UUID-DASH-2        PIC X(1).
007000           05  WS-UUID-GROUP-3       PIC X(4).
007100           05  WS-UUID-DASH-3        PIC X(1).
007200           05  WS-UUID-GROUP-4       PIC X(4).
007300           05  WS-UUID-DASH-4        PIC X(1).
007400           05  WS-UUID-GROUP-5       PIC X(12).
007500       01  WS-UUID-CHAR-TABLE REDEFINES WS-UUID-CANDIDATE.
007600           05  WS-UUID-CHAR          PIC X(1) OCCURS 36 TIMES.
007700       77  WS-UUID-CHAR-IDX          PIC S9(4) BINARY VALUE ZERO.
007800       01  WS-ROW-FOUND-SW           PIC X(1) VALUE 'N'.
007900           88  WS-ROW-FOUND          VALUE 'Y'.
008000       01  WS-FOUND-POLICY-TEXT-UPPER
008100                                     PIC X(30).
008200       77  WS-SUBSTR-COUNT           PIC S9(4) BINARY VALUE ZERO.
008300       01  WS-POLICY-END-ALPHA       PIC X(8).
008400       01  WS-POLICY-END-NUM REDEFINES WS-POLICY-END-ALPHA
008500                                     PIC 9(8).
008600
008700       LINKAGE SECTION.
008800      *    IDENTIFIANT DE VERSION DE POLITIQUE DEMANDE (UUID TEXTE)
008900       01  LK-POLICY-VERSION-ID      PIC X(36).
009000      *    TABLE DES VERSIONS DE POLITIQUE CHARGEE PAR L'APPELANT
009100       01  LK-POLICY-VERSION-TABLE.
009200           05  LK-POLICY-VERSION-COUNT
009300                                     PIC S9(4) BINARY.
009400           05  LK-POLICY-VERSION-ROW OCCURS 1000 TIMES.
009500               COPY XTRFPOL REPLACING 'X' BY 'POL'.
009600           05  FILLER                PIC X(4).
009700      *    POLITIQUE RESOLUE - TOUJOURS GARNIE EN SORTIE
009800       01  LK-COMBINATION-POLICY     PIC X(10).
009900      *    CODES RETOUR
010000       01  LK-CALL-CR                PIC 9(2).
010100       01  LK-CALL-RC                PIC 9(2).
010200
010300      *----------------------------------------------------------------*
010400       PROCEDURE DIVISION USING LK-POLICY-VERSION-ID
010500                                LK-POLICY-VERSION-TABLE
010600                                LK-COMBINATION-POLICY
010700                                LK-CALL-CR
010800                                LK-CALL-RC.
010900      *----------------------------------------------------------------*
011000       0000-MAIN-LINE.
011100           PERFORM 1000-VALIDATE-UUID
011200               THRU 1000-VALIDATE-UUID-EXIT.
011300           MOVE 'ADDITIVE  ' TO LK-COMBINATION-POLICY.
011400           IF WS-UUID-FORM-OK
011500              PERFORM 2000-SCAN-POLICY-TABLE
011600                  THRU 2000-SCAN-POLICY-TABLE-EXIT
011700              IF WS-ROW-FOUND
011800                 PERFORM 3000-CLASSIFY-POLICY-TEXT
011900                     THRU 3000-CLASSIFY-POLICY-TEXT-EXIT
012000              END-IF
012100           END-IF.
012200           GOBACK.
012300
012400       0000-MAIN-LINE-EXIT.
012500           EXIT.
012600
012700      *----------------------------------------------------------------*
012800      * 1000-VALIDATE-UUID - 36 CARACTERES, GROUPES 8-4-4-4-12 EN     *
012900      * HEXADECIMAL SEPARES PAR DES TIRETS (NOTE 91-229).             *
013000      *----------------------------------------------------------------*
013100       1000-VALIDATE-UUID.
013200           ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
013300           MOVE ZERO TO LK-CALL-CR LK-CALL-RC.
013400           MOVE 'N' TO WS-UUID-FORM-OK-SW.
013500           MOVE LK-POLICY-VERSION-ID TO WS-UUID-CANDIDATE.
013600           IF WS-UUID-CANDIDATE = SPACES OR LOW-VALUES
013700              MOVE 12 TO LK-CALL-CR
013800              MOVE 05 TO LK-CALL-RC
013900           ELSE
014000              IF WS-UUID-DASH-1 = '-' AND WS-UUID-DASH-2 = '-'
014100                 AND WS-UUID-DASH-3 = '-' AND WS-UUID-DASH-4 = '-'
014200                 MOVE 'Y' TO WS-UUID-FORM-OK-SW
014300                 PERFORM 1100-CHECK-HEX-CHARACTERS
014400                     THRU 1100-CHECK-HEX-CHARACTERS-EXIT
014500                     VARYING WS-UUID-CHAR-IDX FROM 1 BY 1
014600                     UNTIL WS-UUID-CHAR-IDX > 36
014700              END-IF
014800              IF NOT WS-UUID-FORM-OK
014900                 MOVE 12 TO LK-CALL-CR
015000                 MOVE 06 TO LK-CALL-RC
015100              END-IF
015200           END-IF.
015300           IF WS-TRACE-ON-SW = 'Y'
015400              DISPLAY 'TRFPOL1 UUID=' WS-UUID-CANDIDATE
015500                 ' CR=' LK-CALL-CR
015600           END-IF.
015700
015800       1000-VALIDATE-UUID-EXIT.
015900           EXIT.
016000
016100      *----------------------------------------------------------------*
016200      * 1100-CHECK-HEX-CHARACTERS - LES 32 POSITIONS HORS TIRET       *
016300      * DOIVENT ETRE DES CHIFFRES HEXADECIMAUX (CLASSE HEX-DIGIT).    *
016400      *----------------------------------------------------------------*
016500       1100-CHECK-HEX-CHARACTERS.
016600           IF WS-UUID-CHAR-IDX = 9 OR 14 OR 19 OR 24
016700              CONTINUE
016800           ELSE
016900              IF WS-UUID-CHAR(WS-UUID-CHAR-IDX) NOT HEX-DIGIT
017000                 MOVE 'N' TO WS-UUID-FORM-OK-SW
017100              END-IF
017200           END-IF.
017300
017400       1100-CHECK-HEX-CHARACTERS-EXIT.
017500           EXIT.
017600
017700      *----------------------------------------------------------------*
017800      * 2000-SCAN-POLICY-TABLE - RECHERCHE DE LA VERSION PAR          *
017900      * IDENTIFIANT, FENETRE DE VALIDITE STRICTE EN FIN (NOTE 91-219  *
018000      * DE TRFENT1, REPRISE ICI A L'IDENTIQUE).                       *
018100      *----------------------------------------------------------------*
018200       2000-SCAN-POLICY-TABLE.
018300           MOVE 'N' TO WS-ROW-FOUND-SW.
018400           PERFORM 2100-TEST-ONE-POLICY-ROW
018500               THRU 2100-TEST-ONE-POLICY-ROW-EXIT
018600               VARYING WS-POLICY-IDX FROM 1 BY 1
018700               UNTIL WS-POLICY-IDX > LK-POLICY-VERSION-COUNT
018800               OR WS-ROW-FOUND.
018900
019000       2000-SCAN-POLICY-TABLE-EXIT.
019100           EXIT.
019200
019300       2100-TEST-ONE-POLICY-ROW.
019400           IF POL-POLICY-VERSION-ID(WS-POLICY-IDX) = WS-UUID-CANDIDATE
019500              AND POL-START-DATE(WS-POLICY-IDX) NOT > WS-TODAY-8
019600              MOVE POL-END-DATE-ALPHA(WS-POLICY-IDX)
019700                  TO WS-POLICY-END-ALPHA
019800              IF WS-POLICY-END-ALPHA = SPACES
019900                 OR WS-POLICY-END-NUM = ZERO
020000                 OR WS-POLICY-END-NUM > WS-TODAY-8
020100                 MOVE POL-POLICY-TEXT(WS-POLICY-IDX)
020200                     TO WS-FOUND-POLICY-TEXT-UPPER
020300                 SET WS-ROW-FOUND TO TRUE
020400              END-IF
020500           END-IF.
020600
020700       2100-TEST-ONE-POLICY-ROW-EXIT.
020800           EXIT.
020900
021000      *----------------------------------------------------------------*
021100      * 3000-CLASSIFY-POLICY-TEXT - BALAYAGE DU LIBELLE LIBRE, ORDRE  *
021200      * DE PRIORITE FIXE (CHG-2212) : ADDITIVE, MAXIMUM/MAX,          *
021300      * MINIMUM/MIN, ITEM, COMPONENT.                                 *
021400      *----------------------------------------------------------------*
021500       3000-CLASSIFY-POLICY-TEXT.
021600           INSPECT WS-FOUND-POLICY-TEXT-UPPER
021700               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021800                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021900           MOVE ZERO TO WS-SUBSTR-COUNT.
022000           INSPECT WS-FOUND-POLICY-TEXT-UPPER
022100               TALLYING WS-SUBSTR-COUNT FOR ALL 'ADDITIVE'.
022200           IF WS-SUBSTR-COUNT > ZERO
022300              MOVE 'ADDITIVE  ' TO LK-COMBINATION-POLICY
022400           ELSE
022500              PERFORM 3200-TEST-MAXIMUM
022600                  THRU 3200-TEST-MAXIMUM-EXIT
022700              IF WS-SUBSTR-COUNT > ZERO
022800                 MOVE 'MAXIMUM   ' TO LK-COMBINATION-POLICY
022900              ELSE
023000                 PERFORM 3300-TEST-MINIMUM
023100                     THRU 3300-TEST-MINIMUM-EXIT
023200                 IF WS-SUBSTR-COUNT > ZERO
023300                    MOVE 'MINIMUM   ' TO LK-COMBINATION-POLICY
023400                 ELSE
023500                    MOVE ZERO TO WS-SUBSTR-COUNT
023600                    INSPECT WS-FOUND-POLICY-TEXT-UPPER
023700                        TALLYING WS-SUBSTR-COUNT FOR ALL 'ITEM'
023800                    IF WS-SUBSTR-COUNT > ZERO
023900                       MOVE 'ITEM      ' TO LK-COMBINATION-POLICY
024000                    ELSE
024100                       MOVE ZERO TO WS-SUBSTR-COUNT
024200                       INSPECT WS-FOUND-POLICY-TEXT-UPPER
024300                           TALLYING WS-SUBSTR-COUNT
024400                           FOR ALL 'COMPONENT'
024500                       IF WS-SUBSTR-COUNT > ZERO
024600                          MOVE 'COMPONENT ' TO LK-COMBINATION-POLICY
024700                       ELSE
024800                          MOVE 'ADDITIVE  ' TO LK-COMBINATION-POLICY
024900                       END-IF
025000                    END-IF
025100                 END-IF
025200              END-IF
025300           END-IF.
025400
025500       3000-CLASSIFY-POLICY-TEXT-EXIT.
025600           EXIT.
025700
025800      *----------------------------------------------------------------*
025900      * 3200-TEST-MAXIMUM - "MAXIMUM" OU, A DEFAUT, "MAX" (CHG-2212). *
026000      *----------------------------------------------------------------*
026100       3200-TEST-MAXIMUM.
026200           MOVE ZERO TO WS-SUBSTR-COUNT.
026300           INSPECT WS-FOUND-POLICY-TEXT-UPPER
026400               TALLYING WS-SUBSTR-COUNT FOR ALL 'MAXIMUM'.
026500           IF WS-SUBSTR-COUNT = ZERO
026600              INSPECT WS-FOUND-POLICY-TEXT-UPPER
026700                  TALLYING WS-SUBSTR-COUNT FOR ALL 'MAX'
026800           END-IF.
026900
027000       3200-TEST-MAXIMUM-EXIT.
027100           EXIT.
027200
027300      *----------------------------------------------------------------*
027400      * 3300-TEST-MINIMUM - "MINIMUM" OU, A DEFAUT, "MIN" (CHG-2212). *
027500      *----------------------------------------------------------------*
027600       3300-TEST-MINIMUM.
027700           MOVE ZERO TO WS-SUBSTR-COUNT.
027800           INSPECT WS-FOUND-POLICY-TEXT-UPPER
027900               TALLYING WS-SUBSTR-COUNT FOR ALL 'MINIMUM'.
028000           IF WS-SUBSTR-COUNT = ZERO
028100              INSPECT WS-FOUND-POLICY-TEXT-UPPER
028200                  TALLYING WS-SUBSTR-COUNT FOR ALL 'MIN'
028300           END-IF.
028400
028500       3300-TEST-MINIMUM-EXIT.
028600           EXIT.
