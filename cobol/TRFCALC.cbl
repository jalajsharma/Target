000100      *****************************************************************
000200      * PROGRAMME TRFCALC                                             *
000300      * LANGAGE COBOL                                                 *
000400      *                                                                *
000500      * PROGRAMME PRINCIPAL DU CALCUL PAR LOT DES TARIFS DOUANIERS.   *
000600      * CHARGE EN MEMOIRE LES REFERENTIELS COMPOSANTS, TAUX ET        *
000700      * VERSIONS DE POLITIQUE, PUIS TRAITE SEQUENTIELLEMENT LE        *
000800      * FICHIER DES DEMANDES DE TARIFICATION, UNE LIGNE EN SORTIE     *
000900      * PAR DEMANDE, ET PRODUIT L'ETAT RECAPITULATIF DE FIN DE LOT.   *
001000      *                                                                *
001100      *****************************************************************
001200       IDENTIFICATION DIVISION.
001300      *----------------------------------------------------------------*
001400       PROGRAM-ID.     TRFCALC.
001500       AUTHOR.         R OKONKWO-BELL.
001600       INSTALLATION.   BUREAU DES TARIFS DOUANIERS - SYSTEMES DE
001700                       TARIFICATION.
001800       DATE-WRITTEN.   06/18/89.
001900       DATE-COMPILED.
002000       SECURITY.
002100      *    PROGRAMME A USAGE INTERNE UNIQUEMENT.  TOUTE DIFFUSION EN
002200      *    DEHORS DU BUREAU DES TARIFS DOUANIERS EST INTERDITE SANS
002300      *    AUTORISATION DU CHEF DE SERVICE INFORMATIQUE.
002400      *----------------------------------------------------------------*
002500      *                    JOURNAL DES MODIFICATIONS                  *
002600      *----------------------------------------------------------------*
002700      * 06/18/89  ROB  CREATION INITIALE - ORCHESTRATION DU LOT DE    *
002800      *                TARIFICATION, DECOUPAGE EN ETAPES DISTINCTES   *
002900      *                SUIVANT L'USAGE DU SERVICE POUR CE TYPE DE     *
003000      *                PROGRAMME.                                     *
003100      * 09/02/90  ROB  CHARGEMENT DES 3 REFERENTIELS EN TABLE AVANT   *
003200      *                LE TRAITEMENT DU LOT PLUTOT QU'UN ACCES LIGNE  *
003300      *                A LIGNE - LES REFERENTIELS TIENNENT EN MEMOIRE *
003400      *                ET CELA EVITE DE LES RELIRE POUR CHAQUE         *
003500      *                DEMANDE (NOTE 90-151).                         *
003600      * 11/19/91  TVZ  ETAT RECAPITULATIF DE FIN DE LOT AJOUTE -      *
003700      *                DEMANDE DU SERVICE TARIFICATION POUR LE        *
003800      *                RAPPROCHEMENT COMPTABLE (NOTE 91-233).         *
003900      * 06/15/94  ROB  REJET DE LA DEMANDE EN ERREUR (CODE ARTICLE    *
004000      *                BLANC OU CODE PAYS DE LONGUEUR INCORRECTE)     *
004100      *                SANS ARRETER LE LOT - UNE SEULE LIGNE DE       *
004200      *                SORTIE EN STATUT 'E' EST PRODUITE (NOTE        *
004300      *                94-091).                                       *
004400      * 01/08/99  JLG  REVUE PASSAGE AN 2000 - DATES DEJA EN CCYYMMDD *
004500      *                SUR 8 POSITIONS, RAS (TICKET Y2K-0231).        *
004600      * 10/11/06  MAY  TRACE UPSI-0 AJOUTEE POUR LE DEBOGAGE DU       *
004700      *                PASSAGE EN PRODUCTION (CHG-1591).              *
004800      * 02/27/14  SDB  DIMENSIONNEMENT DES TABLES EN MEMOIRE PORTE A  *
004900      *                2000/5000/1000 LIGNES - LE VOLUME DES           *
005000      *                REFERENTIELS AVAIT DEPASSE LES ANCIENNES       *
005100      *                BORNES ET PROVOQUAIT UN ABEND (CHG-2213).      *
005200      * 07/30/19  SDB  TOTAL GENERAL DU TAUX FINAL AJOUTE A L'ETAT    *
005300      *                RECAPITULATIF (CHG-2462).                      *
005400      * 04/02/25  KFW  NETTOYAGE COMMENTAIRES POUR AUDIT ANNUEL DU    *
005500      *                SERVICE QUALITE (CHG-2985).                    *
005600      *----------------------------------------------------------------*
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM
006100           UPSI-0 ON STATUS IS WS-TRACE-ON-SW.
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400           SELECT COMPONENT-FILE
006500               ASSIGN TO TRFCMPIN
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS WS-CMP-FILE-STATUS.
006800           SELECT TARIFF-RATE-FILE
006900               ASSIGN TO TRFTARIN
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               FILE STATUS IS WS-TAR-FILE-STATUS.
007200           SELECT POLICY-VERSION-FILE
007300               ASSIGN TO TRFPOLIN
007400               ORGANIZATION IS LINE SEQUENTIAL
007500               FILE STATUS IS WS-POL-FILE-STATUS.
007600           SELECT TARIFF-REQUEST-FILE
007700               ASSIGN TO TRFREQIN
007800               ORGANIZATION IS LINE SEQUENTIAL
007900               FILE STATUS IS WS-REQ-FILE-STATUS.
008000           SELECT COMBINED-TARIFF-FILE
008100               ASSIGN TO TRFOUTPT
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               FILE STATUS IS WS-OUT-FILE-STATUS.
008400           SELECT SUMMARY-REPORT-FILE
008500               ASSIGN TO TRFSUMRP
008600               ORGANIZATION IS LINE SEQUENTIAL
008700               FILE STATUS IS WS-SUM-FILE-STATUS.
008800
008900      *----------------------------------------------------------------*
009000       DATA DIVISION.
009100      *----------------------------------------------------------------*
009200       FILE SECTION.
009300       FD  COMPONENT-FILE
009400           RECORD CONTAINS 120 CHARACTERS.
009500       01  COMPONENT-FILE-RECORD.
009600           COPY XTRFCMP REPLACING 'X' BY 'LDC'.
009700
009800       FD  TARIFF-RATE-FILE
009900           RECORD CONTAINS 150 CHARACTERS.
010000       01  TARIFF-RATE-FILE-RECORD.
010100           COPY XTRFTAR REPLACING 'X' BY 'LDT'.
010200
010300       FD  POLICY-VERSION-FILE
010400           RECORD CONTAINS 100 CHARACTERS.
010500       01  POLICY-VERSION-FILE-RECORD.
010600           COPY XTRFPOL REPLACING 'X' BY 'LDP'.
010700
010800       FD  TARIFF-REQUEST-FILE
010900           RECORD CONTAINS 30 CHARACTERS.
011000       01  TARIFF-REQUEST-RECORD.
011100           COPY XTRFREQ.
011200       01  TARIFF-REQUEST-RAW REDEFINES TARIFF-REQUEST-RECORD
011300                                     PIC X(30).
011400
011500       FD  COMBINED-TARIFF-FILE
011600           RECORD CONTAINS 1060 CHARACTERS.
011700       01  COMBINED-TARIFF-RECORD.
011800           COPY XTRFOUT.
011900
012000       FD  SUMMARY-REPORT-FILE
012100           RECORD CONTAINS 80 CHARACTERS.
012200       01  SUMMARY-REPORT-RECORD      PIC X(80).
012300
012400       WORKING-STORAGE SECTION.
012500      *   *** VARIABLES DE TRACE / DATE DU JOUR ***
012600       01  WS-TODAY-8                PIC 9(8).
012700       01  WS-TODAY-ALPHA REDEFINES WS-TODAY-8
012800                                     PIC X(8).
012900       01  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-8.
013000           05  WS-TODAY-CCYY         PIC 9(4).
013100           05  WS-TODAY-MM           PIC 9(2).
013200           05  WS-TODAY-DD           PIC 9(2).
013300       01  WS-TRACE-ON-SW            PIC X(1) VALUE 'N'.
013400
013500      *   *** ETATS FICHIERS ***
013600       01  WS-CMP-FILE-STATUS        PIC X(2).
013700       01  WS-TAR-FILE-STATUS        PIC X(2).
013800       01  WS-POL-FILE-STATUS        PIC X(2).
013900       01  WS-REQ-FILE-STATUS        PIC X(2).
014000       01  WS-OUT-FILE-STATUS        PIC X(2).
014100       01  WS-SUM-FILE-STATUS        PIC X(2).
014200
014300      *   *** FIN DE FICHIER ***
014400       01  WS-CMP-EOF-SW             PIC X(1) VALUE 'N'.
014500           88  WS-CMP-EOF            VALUE 'Y'.
014600       01  WS-TAR-EOF-SW             PIC X(1) VALUE 'N'.
014700           88  WS-TAR-EOF            VALUE 'Y'.
014800       01  WS-POL-EOF-SW             PIC X(1) VALUE 'N'.
014900           88  WS-POL-EOF            VALUE 'Y'.
015000       01  WS-REQ-EOF-SW             PIC X(1) VALUE 'N'.
015100           88  WS-REQ-EOF            VALUE 'Y'.
015200
015300      *   *** TABLE DES COMPOSANTS (NOMENCLATURES) EN MEMOIRE ***
015400       01  COMPONENT-TABLE.
015500           05  COMPONENT-TABLE-COUNT PIC S9(4) BINARY VALUE ZERO.
015600           05  COMPONENT-TABLE-ROW OCCURS 2000 TIMES.
015700               COPY XTRFCMP REPLACING 'X' BY 'CMP'.
015800           05  FILLER                PIC X(4) VALUE SPACES.
015900
016000      *   *** TABLE DES TAUX DE TARIFICATION EN MEMOIRE ***
016100       01  TARIFF-RATE-TABLE.
016200           05  TARIFF-RATE-TABLE-COUNT
016300                                     PIC S9(4) BINARY VALUE ZERO.
016400           05  TARIFF-RATE-TABLE-ROW OCCURS 5000 TIMES.
016500               COPY XTRFTAR REPLACING 'X' BY 'TAR'.
016600           05  FILLER                PIC X(4) VALUE SPACES.
016700
016800      *   *** TABLE DES VERSIONS DE POLITIQUE EN MEMOIRE ***
016900       01  POLICY-VERSION-TABLE.
017000           05  POLICY-VERSION-TABLE-COUNT
017100                                     PIC S9(4) BINARY VALUE ZERO.
017200           05  POLICY-VERSION-TABLE-ROW OCCURS 1000 TIMES.
017300               COPY XTRFPOL REPLACING 'X' BY 'POL'.
017400           05  FILLER                PIC X(4) VALUE SPACES.
017500
017600      *   *** ZONE DE TRAVAIL - UNE DEMANDE EN COURS DE TRAITEMENT ***
017700       01  WS-REQUEST-VALID-SW       PIC X(1) VALUE 'Y'.
017800           88  WS-REQUEST-VALID      VALUE 'Y'.
017900           88  WS-REQUEST-INVALID    VALUE 'N'.
018000
018100       01  WS-BOM-RESULT-TABLE.
018200           05  WS-BOM-RESULT-COUNT   PIC S9(4) BINARY VALUE ZERO.
018300           05  WS-BOM-RESULT-ROW OCCURS 50 TIMES.
018400               COPY XTRFCMP REPLACING 'X' BY 'BOM'.
018500           05  FILLER                PIC X(4) VALUE SPACES.
018600       01  WS-BOM-IDX                PIC S9(4) BINARY VALUE ZERO.
018700       01  WS-COMPONENT-TARIFF-IDX   PIC S9(4) BINARY VALUE ZERO.
018800       01  WS-BOM-CALL-CR            PIC 9(2).
018900       01  WS-BOM-CALL-RC            PIC 9(2).
019000
019100       01  WS-ITEM-TARIFF-ROW.
019200           COPY XTRFTAR REPLACING 'X' BY 'ITM'.
019300       01  WS-ITEM-TARIFF-FOUND-SW   PIC X(1) VALUE 'N'.
019400           88  WS-ITEM-TARIFF-FOUND  VALUE 'Y'.
019500       01  WS-ENTITY-CALL-CR         PIC 9(2).
019600       01  WS-ENTITY-CALL-RC         PIC 9(2).
019700
019800       01  WS-COMPONENT-TARIFF-TABLE.
019900           05  WS-COMPONENT-TARIFF-COUNT
020000                                     PIC S9(4) BINARY VALUE ZERO.
020100           05  WS-COMPONENT-TARIFF-ROW OCCURS 50 TIMES.
020200               COPY XTRFTAR REPLACING 'X' BY 'CTR'.
020300           05  FILLER                PIC X(4) VALUE SPACES.
020400       01  WS-COMPONENT-TARIFF-FOUND-SW
020500                                     PIC X(1) VALUE 'N'.
020600           88  WS-COMPONENT-TARIFF-FOUND
020700                                     VALUE 'Y'.
020800       01  WS-ONE-COMPONENT-TARIFF-ROW.
020900           COPY XTRFTAR REPLACING 'X' BY 'OCT'.
021000
021100       01  WS-ITEM-RATE-VALUE        PIC S9(3)V9(4) VALUE ZERO.
021200       01  WS-COMPONENT-RATE-SUM     PIC S9(3)V9(4) VALUE ZERO.
021300       01  WS-FINAL-RATE-VALUE       PIC S9(3)V9(4) VALUE ZERO.
021400
021500       01  WS-POLICY-VERSION-ID-TO-USE
021600                                     PIC X(36) VALUE SPACES.
021700       01  WS-POLICY-CODE            PIC X(10) VALUE SPACES.
021800       01  WS-POLICY-LOOKUP-NEEDED-SW
021900                                     PIC X(1) VALUE 'N'.
022000           88  WS-POLICY-LOOKUP-NEEDED
022100                                     VALUE 'Y'.
022200       01  WS-POLICY-CALL-CR         PIC 9(2).
022300       01  WS-POLICY-CALL-RC         PIC 9(2).
022400
022500      *   *** TOTAUX DU LOT ***
022600       01  WS-RUN-TOTALS.
022700           05  WS-TOT-PROCESSED      PIC S9(7) BINARY VALUE ZERO.
022800           05  WS-TOT-SUCCEEDED      PIC S9(7) BINARY VALUE ZERO.
022900           05  WS-TOT-ERRORED        PIC S9(7) BINARY VALUE ZERO.
023000           05  WS-TOT-FINAL-RATE     PIC S9(9)V9(4) VALUE ZERO.
023100           05  FILLER                PIC X(4) VALUE SPACES.
023200
023300      *   *** LIGNES DE L'ETAT RECAPITULATIF ***
023400       01  WS-EDIT-COUNT             PIC Z,ZZZ,ZZ9.
023500       01  WS-EDIT-AMOUNT            PIC -ZZZ,ZZZ,ZZ9.9999.
023600
023700      *----------------------------------------------------------------*
023800       PROCEDURE DIVISION.
023900      *----------------------------------------------------------------*
024000       0000-MAIN-LINE.
024100           PERFORM 1000-INITIALIZE
024200               THRU 1000-INITIALIZE-EXIT.
024300           PERFORM 2000-PROCESS-ONE-REQUEST
024400               THRU 2000-PROCESS-ONE-REQUEST-EXIT
024500               UNTIL WS-REQ-EOF.
024600           PERFORM 9000-WRITE-SUMMARY-REPORT
024700               THRU 9000-WRITE-SUMMARY-REPORT-EXIT.
024800           PERFORM 9900-TERMINATE
024900               THRU 9900-TERMINATE-EXIT.
025000           STOP RUN.
025100
025200       0000-MAIN-LINE-EXIT.
025300           EXIT.
025400
025500      *----------------------------------------------------------------*
025600      * 1000-INITIALIZE - OUVRE LES FICHIERS, CHARGE LES 3             *
025700      * REFERENTIELS EN TABLE (NOTE 90-151), AMORCE LA LECTURE DU      *
025800      * FICHIER DES DEMANDES.                                          *
025900      *----------------------------------------------------------------*
026000       1000-INITIALIZE.
026100           ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
026200           OPEN INPUT COMPONENT-FILE
026300                      TARIFF-RATE-FILE
026400                      POLICY-VERSION-FILE
026500                      TARIFF-REQUEST-FILE.
026600           OPEN OUTPUT COMBINED-TARIFF-FILE
026700                       SUMMARY-REPORT-FILE.
026800           IF WS-CMP-FILE-STATUS NOT = '00'
026900              OR WS-TAR-FILE-STATUS NOT = '00'
027000              OR WS-POL-FILE-STATUS NOT = '00'
027100              OR WS-REQ-FILE-STATUS NOT = '00'
027200              OR WS-OUT-FILE-STATUS NOT = '00'
027300              OR WS-SUM-FILE-STATUS NOT = '00'
027400              DISPLAY 'TRFCALC - ERREUR OUVERTURE FICHIER'
027500              DISPLAY 'CMP=' WS-CMP-FILE-STATUS
027600                 ' TAR=' WS-TAR-FILE-STATUS
027700                 ' POL=' WS-POL-FILE-STATUS
027800              DISPLAY 'REQ=' WS-REQ-FILE-STATUS
027900                 ' OUT=' WS-OUT-FILE-STATUS
028000                 ' SUM=' WS-SUM-FILE-STATUS
028100              MOVE 16 TO RETURN-CODE
028200              STOP RUN
028300           END-IF.
028400           PERFORM 1100-LOAD-COMPONENT-TABLE
028500               THRU 1100-LOAD-COMPONENT-TABLE-EXIT.
028600           PERFORM 1200-LOAD-TARIFF-RATE-TABLE
028700               THRU 1200-LOAD-TARIFF-RATE-TABLE-EXIT.
028800           PERFORM 1300-LOAD-POLICY-VERSION-TABLE
028900               THRU 1300-LOAD-POLICY-VERSION-TABLE-EXIT.
029000           CLOSE COMPONENT-FILE TARIFF-RATE-FILE POLICY-VERSION-FILE.
029100           PERFORM 1900-READ-NEXT-REQUEST
029200               THRU 1900-READ-NEXT-REQUEST-EXIT.
029300
029400       1000-INITIALIZE-EXIT.
029500           EXIT.
029600
029700      *----------------------------------------------------------------*
029800      * 1100-LOAD-COMPONENT-TABLE - CHARGE LE FICHIER COMPONENT-FILE  *
029900      * INTEGRALEMENT EN TABLE.                                        *
030000      *----------------------------------------------------------------*
030100       1100-LOAD-COMPONENT-TABLE.
030200           PERFORM 1110-READ-ONE-COMPONENT
030300               THRU 1110-READ-ONE-COMPONENT-EXIT
030400               UNTIL WS-CMP-EOF.
030500
030600       1100-LOAD-COMPONENT-TABLE-EXIT.
030700           EXIT.
030800
030900       1110-READ-ONE-COMPONENT.
031000           READ COMPONENT-FILE
031100               AT END
031200                  MOVE 'Y' TO WS-CMP-EOF-SW
031300               NOT AT END
031400                  IF COMPONENT-TABLE-COUNT < 2000
031500                     ADD 1 TO COMPONENT-TABLE-COUNT
031600                     MOVE LDC-COMPONENT-ID
031700                         TO CMP-COMPONENT-ID(COMPONENT-TABLE-COUNT)
031800                     MOVE LDC-DESCRIPTION
031900                         TO CMP-DESCRIPTION(COMPONENT-TABLE-COUNT)
032000                     MOVE LDC-MATERIAL-TYPE
032100                         TO CMP-MATERIAL-TYPE(COMPONENT-TABLE-COUNT)
032200                     MOVE LDC-ITEM-ID
032300                         TO CMP-ITEM-ID(COMPONENT-TABLE-COUNT)
032400                  END-IF
032500           END-READ.
032600
032700       1110-READ-ONE-COMPONENT-EXIT.
032800           EXIT.
032900
033000      *----------------------------------------------------------------*
033100      * 1200-LOAD-TARIFF-RATE-TABLE - CHARGE LE FICHIER                *
033200      * TARIFF-RATE-FILE INTEGRALEMENT EN TABLE.                       *
033300      *----------------------------------------------------------------*
033400       1200-LOAD-TARIFF-RATE-TABLE.
033500           PERFORM 1210-READ-ONE-TARIFF-RATE
033600               THRU 1210-READ-ONE-TARIFF-RATE-EXIT
033700               UNTIL WS-TAR-EOF.
033800
033900       1200-LOAD-TARIFF-RATE-TABLE-EXIT.
034000           EXIT.
034100
034200       1210-READ-ONE-TARIFF-RATE.
034300           READ TARIFF-RATE-FILE
034400               AT END
034500                  MOVE 'Y' TO WS-TAR-EOF-SW
034600               NOT AT END
034700                  IF TARIFF-RATE-TABLE-COUNT < 5000
034800                     ADD 1 TO TARIFF-RATE-TABLE-COUNT
034900                     MOVE LDT-TARIFF-ID
035000                       TO TAR-TARIFF-ID(TARIFF-RATE-TABLE-COUNT)
035100                     MOVE LDT-TARIFF-RATE
035200                       TO TAR-TARIFF-RATE(TARIFF-RATE-TABLE-COUNT)
035300                     MOVE LDT-LEVEL
035400                       TO TAR-LEVEL(TARIFF-RATE-TABLE-COUNT)
035500                     MOVE LDT-ENTITY-ID
035600                       TO TAR-ENTITY-ID(TARIFF-RATE-TABLE-COUNT)
035700                     MOVE LDT-COUNTRY-CODE
035800                       TO TAR-COUNTRY-CODE(TARIFF-RATE-TABLE-COUNT)
035900                     MOVE LDT-START-DATE
036000                       TO TAR-START-DATE(TARIFF-RATE-TABLE-COUNT)
036100                     MOVE LDT-END-DATE
036200                       TO TAR-END-DATE(TARIFF-RATE-TABLE-COUNT)
036300                     MOVE LDT-STATUS
036400                       TO TAR-STATUS(TARIFF-RATE-TABLE-COUNT)
036500                     MOVE LDT-POLICY-VERSION-ID
036600                       TO TAR-POLICY-VERSION-ID
036700                          (TARIFF-RATE-TABLE-COUNT)
036800                  END-IF
036900           END-READ.
037000
037100       1210-READ-ONE-TARIFF-RATE-EXIT.
037200           EXIT.
037300
037400      *----------------------------------------------------------------*
037500      * 1300-LOAD-POLICY-VERSION-TABLE - CHARGE LE FICHIER             *
037600      * POLICY-VERSION-FILE INTEGRALEMENT EN TABLE.                    *
037700      *----------------------------------------------------------------*
037800       1300-LOAD-POLICY-VERSION-TABLE.
037900           PERFORM 1310-READ-ONE-POLICY-VERSION
038000               THRU 1310-READ-ONE-POLICY-VERSION-EXIT
038100               UNTIL WS-POL-EOF.
038200
038300       1300-LOAD-POLICY-VERSION-TABLE-EXIT.
038400           EXIT.
038500
038600       1310-READ-ONE-POLICY-VERSION.
038700           READ POLICY-VERSION-FILE
038800               AT END
038900                  MOVE 'Y' TO WS-POL-EOF-SW
039000               NOT AT END
039100                  IF POLICY-VERSION-TABLE-COUNT < 1000
039200                     ADD 1 TO POLICY-VERSION-TABLE-COUNT
039300                     MOVE LDP-POLICY-VERSION-ID
039400                       TO POL-POLICY-VERSION-ID
039500                          (POLICY-VERSION-TABLE-COUNT)
039600                     MOVE LDP-POLICY-TEXT
039700                       TO POL-POLICY-TEXT
039800                          (POLICY-VERSION-TABLE-COUNT)
039900                     MOVE LDP-START-DATE
040000                       TO POL-START-DATE
040100                          (POLICY-VERSION-TABLE-COUNT)
040200                     MOVE LDP-END-DATE
040300                       TO POL-END-DATE
040400                          (POLICY-VERSION-TABLE-COUNT)
040500                  END-IF
040600           END-READ.
040700
040800       1310-READ-ONE-POLICY-VERSION-EXIT.
040900           EXIT.
041000
041100      *----------------------------------------------------------------*
041200      * 1900-READ-NEXT-REQUEST - LECTURE SEQUENTIELLE DU FICHIER DES  *
041300      * DEMANDES.                                                      *
041400      *----------------------------------------------------------------*
041500       1900-READ-NEXT-REQUEST.
041600           READ TARIFF-REQUEST-FILE
041700               AT END
041800                  MOVE 'Y' TO WS-REQ-EOF-SW
041900           END-READ.
042000
042100       1900-READ-NEXT-REQUEST-EXIT.
042200           EXIT.
042300
042400      *----------------------------------------------------------------*
042500      * 2000-PROCESS-ONE-REQUEST - TRAITE UNE DEMANDE DE BOUT EN      *
042600      * BOUT ET ENCHAINE SUR LA LECTURE SUIVANTE.                      *
042700      *----------------------------------------------------------------*
042800       2000-PROCESS-ONE-REQUEST.
042900           PERFORM 2100-VALIDATE-REQUEST
043000               THRU 2100-VALIDATE-REQUEST-EXIT.
043100           IF WS-REQUEST-VALID
043200              PERFORM 2200-RESOLVE-BOM
043300                  THRU 2200-RESOLVE-BOM-EXIT
043400              PERFORM 2300-GET-ITEM-TARIFF
043500                  THRU 2300-GET-ITEM-TARIFF-EXIT
043600              PERFORM 2400-GET-COMPONENT-TARIFFS
043700                  THRU 2400-GET-COMPONENT-TARIFFS-EXIT
043800              PERFORM 2500-DETERMINE-POLICY-VERSION
043900                  THRU 2500-DETERMINE-POLICY-VERSION-EXIT
044000              PERFORM 2600-GET-COMBINATION-POLICY
044100                  THRU 2600-GET-COMBINATION-POLICY-EXIT
044200              PERFORM 2700-COMBINE-RATES
044300                  THRU 2700-COMBINE-RATES-EXIT
044400              PERFORM 2800-BUILD-OUTPUT-RECORD
044500                  THRU 2800-BUILD-OUTPUT-RECORD-EXIT
044600           ELSE
044700              PERFORM 2850-BUILD-ERROR-RECORD
044800                  THRU 2850-BUILD-ERROR-RECORD-EXIT
044900           END-IF.
045000           PERFORM 2900-WRITE-OUTPUT-RECORD
045100               THRU 2900-WRITE-OUTPUT-RECORD-EXIT.
045200           PERFORM 2950-ACCUMULATE-TOTALS
045300               THRU 2950-ACCUMULATE-TOTALS-EXIT.
045400           PERFORM 1900-READ-NEXT-REQUEST
045500               THRU 1900-READ-NEXT-REQUEST-EXIT.
045600
045700       2000-PROCESS-ONE-REQUEST-EXIT.
045800           EXIT.
045900
046000      *----------------------------------------------------------------*
046100      * 2100-VALIDATE-REQUEST - CODE ARTICLE NON BLANC ET CODE PAYS   *
046200      * DE 3 CARACTERES NON BLANCS (NOTE 94-091).                      *
046300      *----------------------------------------------------------------*
046400       2100-VALIDATE-REQUEST.
046500           SET WS-REQUEST-VALID TO TRUE.
046600           IF REQ-ITEM-ID = SPACES OR LOW-VALUES
046700              SET WS-REQUEST-INVALID TO TRUE
046800           END-IF.
046900           IF REQ-COUNTRY-CODE = SPACES
047000              OR REQ-COUNTRY-CODE(1:1) = SPACE
047100              OR REQ-COUNTRY-CODE(2:1) = SPACE
047200              OR REQ-COUNTRY-CODE(3:1) = SPACE
047300              SET WS-REQUEST-INVALID TO TRUE
047400           END-IF.
047500
047600       2100-VALIDATE-REQUEST-EXIT.
047700           EXIT.
047800
047900      *----------------------------------------------------------------*
048000      * 2200-RESOLVE-BOM - APPEL DE TRFBOM1.                          *
048100      *----------------------------------------------------------------*
048200       2200-RESOLVE-BOM.
048300           MOVE ZERO TO WS-BOM-RESULT-COUNT.
048400           CALL 'TRFBOM1' USING REQ-ITEM-ID
048500                                 COMPONENT-TABLE
048600                                 WS-BOM-RESULT-TABLE
048700                                 WS-BOM-CALL-CR
048800                                 WS-BOM-CALL-RC.
048900
049000       2200-RESOLVE-BOM-EXIT.
049100           EXIT.
049200
049300      *----------------------------------------------------------------*
049400      * 2300-GET-ITEM-TARIFF - APPEL DE TRFENT1 AVEC LE CODE ARTICLE *
049500      * COMME ENTITE.  TAUX A ZERO SI NON TROUVE (ETAPE 2 DU FLUX).   *
049600      *----------------------------------------------------------------*
049700       2300-GET-ITEM-TARIFF.
049800           MOVE 'N' TO WS-ITEM-TARIFF-FOUND-SW.
049900           INITIALIZE WS-ITEM-TARIFF-ROW.
050000           MOVE ZERO TO WS-ITEM-RATE-VALUE.
050100           CALL 'TRFENT1' USING REQ-ITEM-ID
050200                                 REQ-COUNTRY-CODE
050300                                 TARIFF-RATE-TABLE
050400                                 POLICY-VERSION-TABLE
050500                                 WS-ITEM-TARIFF-ROW
050600                                 WS-ITEM-TARIFF-FOUND-SW
050700                                 WS-ENTITY-CALL-CR
050800                                 WS-ENTITY-CALL-RC.
050900           IF WS-ITEM-TARIFF-FOUND
051000              MOVE ITM-TARIFF-RATE TO WS-ITEM-RATE-VALUE
051100           END-IF.
051200
051300       2300-GET-ITEM-TARIFF-EXIT.
051400           EXIT.
051500
051600      *----------------------------------------------------------------*
051700      * 2400-GET-COMPONENT-TARIFFS - APPEL DE TRFENT1 POUR CHAQUE    *
051800      * COMPOSANT DE LA NOMENCLATURE RESOLUE (ETAPE 3 DU FLUX).       *
051900      *----------------------------------------------------------------*
052000       2400-GET-COMPONENT-TARIFFS.
052100           MOVE ZERO TO WS-COMPONENT-TARIFF-COUNT.
052200           MOVE ZERO TO WS-COMPONENT-RATE-SUM.
052300           PERFORM 2410-GET-ONE-COMPONENT-TARIFF
052400               THRU 2410-GET-ONE-COMPONENT-TARIFF-EXIT
052500               VARYING WS-BOM-IDX FROM 1 BY 1
052600               UNTIL WS-BOM-IDX > WS-BOM-RESULT-COUNT.
052700
052800       2400-GET-COMPONENT-TARIFFS-EXIT.
052900           EXIT.
053000
053100       2410-GET-ONE-COMPONENT-TARIFF.
053200           MOVE 'N' TO WS-COMPONENT-TARIFF-FOUND-SW.
053300           INITIALIZE WS-ONE-COMPONENT-TARIFF-ROW.
053400           CALL 'TRFENT1' USING BOM-COMPONENT-ID(WS-BOM-IDX)
053500                                 REQ-COUNTRY-CODE
053600                                 TARIFF-RATE-TABLE
053700                                 POLICY-VERSION-TABLE
053800                                 WS-ONE-COMPONENT-TARIFF-ROW
053900                                 WS-COMPONENT-TARIFF-FOUND-SW
054000                                 WS-ENTITY-CALL-CR
054100                                 WS-ENTITY-CALL-RC.
054200           IF WS-COMPONENT-TARIFF-FOUND
054300              AND WS-COMPONENT-TARIFF-COUNT < 50
054400              ADD 1 TO WS-COMPONENT-TARIFF-COUNT
054500              MOVE OCT-TARIFF-ID
054600                  TO CTR-TARIFF-ID(WS-COMPONENT-TARIFF-COUNT)
054700              MOVE OCT-TARIFF-RATE
054800                  TO CTR-TARIFF-RATE(WS-COMPONENT-TARIFF-COUNT)
054900              MOVE OCT-LEVEL
055000                  TO CTR-LEVEL(WS-COMPONENT-TARIFF-COUNT)
055100              MOVE BOM-COMPONENT-ID(WS-BOM-IDX)
055200                  TO CTR-ENTITY-ID(WS-COMPONENT-TARIFF-COUNT)
055300              MOVE OCT-COUNTRY-CODE
055400                  TO CTR-COUNTRY-CODE(WS-COMPONENT-TARIFF-COUNT)
055500              MOVE OCT-START-DATE
055600                  TO CTR-START-DATE(WS-COMPONENT-TARIFF-COUNT)
055700              MOVE OCT-END-DATE
055800                  TO CTR-END-DATE(WS-COMPONENT-TARIFF-COUNT)
055900              MOVE OCT-STATUS
056000                  TO CTR-STATUS(WS-COMPONENT-TARIFF-COUNT)
056100              MOVE OCT-POLICY-VERSION-ID
056200                  TO CTR-POLICY-VERSION-ID(WS-COMPONENT-TARIFF-COUNT)
056300              ADD OCT-TARIFF-RATE TO WS-COMPONENT-RATE-SUM
056400           END-IF.
056500
056600       2410-GET-ONE-COMPONENT-TARIFF-EXIT.
056700           EXIT.
056800
056900      *----------------------------------------------------------------*
057000      * 2500-DETERMINE-POLICY-VERSION - PREFERE LA POLITIQUE DE       *
057100      * L'ARTICLE, A DEFAUT CELLE DU PREMIER COMPOSANT TROUVE, A      *
057200      * DEFAUT PAS DE RECHERCHE - ADDITIVE DIRECT (ETAPE 4 DU FLUX).  *
057300      *----------------------------------------------------------------*
057400       2500-DETERMINE-POLICY-VERSION.
057500           MOVE SPACES TO WS-POLICY-VERSION-ID-TO-USE.
057600           SET WS-POLICY-LOOKUP-NEEDED TO FALSE.
057700           MOVE 'ADDITIVE  ' TO WS-POLICY-CODE.
057800           IF WS-ITEM-TARIFF-FOUND
057900              MOVE ITM-POLICY-VERSION-ID
058000                  TO WS-POLICY-VERSION-ID-TO-USE
058100              MOVE 'Y' TO WS-POLICY-LOOKUP-NEEDED-SW
058200           ELSE
058300              IF WS-COMPONENT-TARIFF-COUNT > ZERO
058400                 MOVE CTR-POLICY-VERSION-ID(1)
058500                     TO WS-POLICY-VERSION-ID-TO-USE
058600                 MOVE 'Y' TO WS-POLICY-LOOKUP-NEEDED-SW
058700              END-IF
058800           END-IF.
058900
059000       2500-DETERMINE-POLICY-VERSION-EXIT.
059100           EXIT.
059200
059300      *----------------------------------------------------------------*
059400      * 2600-GET-COMBINATION-POLICY - APPEL DE TRFPOL1 SI UNE         *
059500      * VERSION DE POLITIQUE A ETE DETERMINEE (ETAPE 5 DU FLUX).      *
059600      *----------------------------------------------------------------*
059700       2600-GET-COMBINATION-POLICY.
059800           IF WS-POLICY-LOOKUP-NEEDED
059900              CALL 'TRFPOL1' USING WS-POLICY-VERSION-ID-TO-USE
060000                                    POLICY-VERSION-TABLE
060100                                    WS-POLICY-CODE
060200                                    WS-POLICY-CALL-CR
060300                                    WS-POLICY-CALL-RC
060400           END-IF.
060500
060600       2600-GET-COMBINATION-POLICY-EXIT.
060700           EXIT.
060800
060900      *----------------------------------------------------------------*
061000      * 2700-COMBINE-RATES - APPEL DE TRFCMB1 (ETAPE 6 DU FLUX).      *
061100      *----------------------------------------------------------------*
061200       2700-COMBINE-RATES.
061300           MOVE ZERO TO WS-FINAL-RATE-VALUE.
061400           CALL 'TRFCMB1' USING WS-ITEM-RATE-VALUE
061500                                 WS-COMPONENT-RATE-SUM
061600                                 WS-POLICY-CODE
061700                                 WS-FINAL-RATE-VALUE.
061800
061900       2700-COMBINE-RATES-EXIT.
062000           EXIT.
062100
062200      *----------------------------------------------------------------*
062300      * 2800-BUILD-OUTPUT-RECORD - ASSEMBLE LA LIGNE COMBINED-TARIFF *
062400      * EN CAS DE SUCCES (ETAPE 7 DU FLUX).                            *
062500      *----------------------------------------------------------------*
062600       2800-BUILD-OUTPUT-RECORD.
062700           MOVE REQ-ITEM-ID TO OUT-ITEM-ID.
062800           MOVE REQ-COUNTRY-CODE TO OUT-COUNTRY-CODE.
062900           MOVE WS-ITEM-RATE-VALUE TO OUT-ITEM-TARIFF-RATE.
063000           MOVE WS-COMPONENT-RATE-SUM TO OUT-COMPONENT-TARIFF-RATE.
063100           MOVE WS-FINAL-RATE-VALUE TO OUT-FINAL-TARIFF-RATE.
063200           MOVE WS-POLICY-CODE TO OUT-COMBINATION-POLICY.
063300           MOVE WS-COMPONENT-TARIFF-COUNT TO OUT-COMPONENTS-USED-COUNT.
063400           MOVE SPACES TO OUT-COMPONENTS-USED-BLOCK.
063500           PERFORM 2810-MOVE-ONE-COMPONENT-USED
063600               THRU 2810-MOVE-ONE-COMPONENT-USED-EXIT
063700               VARYING WS-COMPONENT-TARIFF-IDX FROM 1 BY 1
063800               UNTIL WS-COMPONENT-TARIFF-IDX > WS-COMPONENT-TARIFF-COUNT.
063900           MOVE 'S' TO OUT-CALC-STATUS.
064000
064100       2800-BUILD-OUTPUT-RECORD-EXIT.
064200           EXIT.
064300
064400       2810-MOVE-ONE-COMPONENT-USED.
064500           MOVE CTR-ENTITY-ID(WS-COMPONENT-TARIFF-IDX)
064600               TO OUT-COMPONENTS-USED(WS-COMPONENT-TARIFF-IDX).
064700
064800       2810-MOVE-ONE-COMPONENT-USED-EXIT.
064900           EXIT.
065000
065100      *----------------------------------------------------------------*
065200      * 2850-BUILD-ERROR-RECORD - LIGNE COMBINED-TARIFF EN CAS DE     *
065300      * DEMANDE INVALIDE (NOTE 94-091).                                *
065400      *----------------------------------------------------------------*
065500       2850-BUILD-ERROR-RECORD.
065600           MOVE REQ-ITEM-ID TO OUT-ITEM-ID.
065700           MOVE REQ-COUNTRY-CODE TO OUT-COUNTRY-CODE.
065800           MOVE ZERO TO OUT-ITEM-TARIFF-RATE.
065900           MOVE ZERO TO OUT-COMPONENT-TARIFF-RATE.
066000           MOVE ZERO TO OUT-FINAL-TARIFF-RATE.
066100           MOVE SPACES TO OUT-COMBINATION-POLICY.
066200           MOVE ZERO TO OUT-COMPONENTS-USED-COUNT.
066300           MOVE SPACES TO OUT-COMPONENTS-USED-BLOCK.
066400           MOVE 'E' TO OUT-CALC-STATUS.
066500
066600       2850-BUILD-ERROR-RECORD-EXIT.
066700           EXIT.
066800
066900      *----------------------------------------------------------------*
067000      * 2900-WRITE-OUTPUT-RECORD - ECRITURE DE LA LIGNE RESULTAT.     *
067100      *----------------------------------------------------------------*
067200       2900-WRITE-OUTPUT-RECORD.
067300           WRITE COMBINED-TARIFF-RECORD.
067400           IF WS-OUT-FILE-STATUS NOT = '00'
067500              DISPLAY 'TRFCALC - ERREUR ECRITURE COMBINED-TARIFF '
067600                 WS-OUT-FILE-STATUS
067700           END-IF.
067800
067900       2900-WRITE-OUTPUT-RECORD-EXIT.
068000           EXIT.
068100
068200      *----------------------------------------------------------------*
068300      * 2950-ACCUMULATE-TOTALS - CUMULS DU LOT (ETAPE 8 DU FLUX).     *
068400      *----------------------------------------------------------------*
068500       2950-ACCUMULATE-TOTALS.
068600           ADD 1 TO WS-TOT-PROCESSED.
068700           IF OUT-CALC-STATUS = 'S'
068800              ADD 1 TO WS-TOT-SUCCEEDED
068900              ADD OUT-FINAL-TARIFF-RATE TO WS-TOT-FINAL-RATE
069000           ELSE
069100              ADD 1 TO WS-TOT-ERRORED
069200           END-IF.
069300
069400       2950-ACCUMULATE-TOTALS-EXIT.
069500           EXIT.
069600
069700      *----------------------------------------------------------------*
069800      * 9000-WRITE-SUMMARY-REPORT - ETAT RECAPITULATIF DE FIN DE LOT *
069900      * (NOTE 91-233, CHG-2462).                                       *
070000      *----------------------------------------------------------------*
070100       9000-WRITE-SUMMARY-REPORT.
070200           MOVE SPACES TO SUMMARY-REPORT-RECORD.
070300           STRING 'TARIFICATION DOUANIERE - ETAT RECAPITULATIF DU LOT'
070400               DELIMITED BY SIZE
070500               INTO SUMMARY-REPORT-RECORD.
070600           WRITE SUMMARY-REPORT-RECORD
070700               AFTER ADVANCING TOP-OF-FORM.
070800           MOVE SPACES TO SUMMARY-REPORT-RECORD.
070900           STRING 'DATE DE TRAITEMENT : ' DELIMITED BY SIZE
071000                  WS-TODAY-ALPHA DELIMITED BY SIZE
071100               INTO SUMMARY-REPORT-RECORD.
071200           WRITE SUMMARY-REPORT-RECORD
071300               AFTER ADVANCING 2 LINES.
071400           MOVE WS-TOT-PROCESSED TO WS-EDIT-COUNT.
071500           MOVE SPACES TO SUMMARY-REPORT-RECORD.
071600           STRING 'DEMANDES TRAITEES .......... : ' DELIMITED BY SIZE
071700                  WS-EDIT-COUNT DELIMITED BY SIZE
071800               INTO SUMMARY-REPORT-RECORD.
071900           WRITE SUMMARY-REPORT-RECORD
072000               AFTER ADVANCING 2 LINES.
072100           MOVE WS-TOT-SUCCEEDED TO WS-EDIT-COUNT.
072200           MOVE SPACES TO SUMMARY-REPORT-RECORD.
072300           STRING 'DEMANDES REUSSIES .......... : ' DELIMITED BY SIZE
072400                  WS-EDIT-COUNT DELIMITED BY SIZE
072500               INTO SUMMARY-REPORT-RECORD.
072600           WRITE SUMMARY-REPORT-RECORD
072700               AFTER ADVANCING 1 LINES.
072800           MOVE WS-TOT-ERRORED TO WS-EDIT-COUNT.
072900           MOVE SPACES TO SUMMARY-REPORT-RECORD.
073000           STRING 'DEMANDES EN ERREUR ......... : ' DELIMITED BY SIZE
073100                  WS-EDIT-COUNT DELIMITED BY SIZE
073200               INTO SUMMARY-REPORT-RECORD.
073300           WRITE SUMMARY-REPORT-RECORD
073400               AFTER ADVANCING 1 LINES.
073500           MOVE WS-TOT-FINAL-RATE TO WS-EDIT-AMOUNT.
073600           MOVE SPACES TO SUMMARY-REPORT-RECORD.
073700           STRING 'TOTAL GENERAL TAUX FINAL ... : ' DELIMITED BY SIZE
073800                  WS-EDIT-AMOUNT DELIMITED BY SIZE
073900               INTO SUMMARY-REPORT-RECORD.
074000           WRITE SUMMARY-REPORT-RECORD
074100               AFTER ADVANCING 2 LINES.
074200           IF WS-SUM-FILE-STATUS NOT = '00'
074300              DISPLAY 'TRFCALC - ERREUR ECRITURE SUMMARY-REPORT '
074400                 WS-SUM-FILE-STATUS
074500           END-IF.
074600
074700       9000-WRITE-SUMMARY-REPORT-EXIT.
074800           EXIT.
074900
075000      *----------------------------------------------------------------*
075100      * 9900-TERMINATE - FERMETURE DES FICHIERS DE SORTIE.            *
075200      *----------------------------------------------------------------*
075300       9900-TERMINATE.
075400           CLOSE TARIFF-REQUEST-FILE
075500                 COMBINED-TARIFF-FILE
075600                 SUMMARY-REPORT-FILE.
075700           IF WS-TRACE-ON-SW = 'Y'
075800              DISPLAY 'TRFCALC TERMINE - TRAITE=' WS-TOT-PROCESSED
075900                 ' REUSSI=' WS-TOT-SUCCEEDED
076000                 ' ERREUR=' WS-TOT-ERRORED
076100           END-IF.
076200
076300       9900-TERMINATE-EXIT.
076400           EXIT.
