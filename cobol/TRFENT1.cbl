000100      *****************************************************************
000200      * PROGRAMME TRFENT1                                             *
000300      * LANGAGE COBOL                                                 *
000400      *                                                                *
000500      * CE SOUS-PROGRAMME RECHERCHE, DANS LA TABLE DES TAUX DE        *
000600      * TARIFICATION CHARGEE EN MEMOIRE PAR LE PROGRAMME APPELANT,    *
000700      * LE TAUX EN VIGUEUR POUR UNE ENTITE (ARTICLE OU COMPOSANT) ET  *
000800      * UN PAYS DE DESTINATION DONNES, A LA DATE DU JOUR.             *
000900      *                                                                *
001000      *****************************************************************
001100       IDENTIFICATION DIVISION.
001200      *----------------------------------------------------------------*
001300       PROGRAM-ID.     TRFENT1.
001400       AUTHOR.         R OKONKWO-BELL.
001500       INSTALLATION.   BUREAU DES TARIFS DOUANIERS - SYSTEMES DE
001600                       TARIFICATION.
001700       DATE-WRITTEN.   04/11/89.
001800       DATE-COMPILED.
001900       SECURITY.
002000      *    PROGRAMME A USAGE INTERNE UNIQUEMENT.  TOUTE DIFFUSION EN
002100      *    DEHORS DU BUREAU DES TARIFS DOUANIERS EST INTERDITE SANS
002200      *    AUTORISATION DU CHEF DE SERVICE INFORMATIQUE.
002300      *----------------------------------------------------------------*
002400      *                    JOURNAL DES MODIFICATIONS                  *
002500      *----------------------------------------------------------------*
002600      * 04/11/89  ROB  CREATION INITIALE - FENETRE DE DATES REPRISE   *
002700      *                DU CONTROLE DE VALIDITE STANDARD DU BUREAU.    *
002800      * 09/02/90  ROB  REGLE DE PRIORITE LEVEL CROISSANT PUIS         *
002900      *                START-DATE DECROISSANT AJOUTEE (NOTE 90-131).  *
003000      * 11/19/91  TVZ  CONTROLE DE LA FENETRE DE LA VERSION DE        *
003100      *                POLITIQUE RATTACHEE AU TAUX - UN TAUX DONT LA  *
003200      *                POLITIQUE N'EST PLUS EN VIGUEUR EST ECARTE     *
003300      *                (NOTE 91-219).                                 *
003400      * 06/15/94  ROB  MISE EN MAJUSCULE SYSTEMATIQUE DU CODE PAYS    *
003500      *                AVANT COMPARAISON (NOTE 94-077).               *
003600      * 01/08/99  JLG  REVUE PASSAGE AN 2000 - DATES DEJA EN CCYYMMDD *
003700      *                SUR 8 POSITIONS, RAS (TICKET Y2K-0231).        *
003800      * 10/11/06  MAY  TRACE UPSI-0 AJOUTEE POUR LE DEBOGAGE DU       *
003900      *                PASSAGE EN PRODUCTION (CHG-1589).              *
004000      * 02/27/14  SDB  GARDE-FOU SUR CODE PAYS DE LONGUEUR INCORRECTE *
004100      *                RECU BLANC-PADDE AU LIEU DE 3 CARACTERES       *
004200      *                (CHG-2211).                                    *
004300      * 07/30/19  SDB  DATE DE FIN BLANCHE EN PLUS DE ZERO TRAITEE    *
004400      *                COMME OUVERTE - CORRECTION D'UN FICHIER DE     *
004500      *                REPRISE HISTORIQUE (CHG-2461).                 *
004600      * 04/02/25  KFW  NETTOYAGE COMMENTAIRES POUR AUDIT ANNUEL DU    *
004700      *                SERVICE QUALITE (CHG-2983).                    *
004800      *----------------------------------------------------------------*
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM
005300           UPSI-0 ON STATUS IS WS-TRACE-ON-SW.
005400
005500      *----------------------------------------------------------------*
005600       DATA DIVISION.
005700      *----------------------------------------------------------------*
005800       WORKING-STORAGE SECTION.
005900      *   *** VARIABLES DE TRACE / DATE DU JOUR ***
006000       01  WS-TODAY-8                PIC 9(8).
006100       01  WS-TODAY-ALPHA REDEFINES WS-TODAY-8
006200                                     PIC X(8).
006300       01  WS-TRACE-ON-SW            PIC X(1) VALUE 'N'.
006400
006500      *   *** ZONES DE TRAVAIL - RECHERCHE ***
006600       77  WS-TARIFF-IDX             PIC S9(4) BINARY VALUE ZERO.
006700       77  WS-POLICY-IDX             PIC S9(4) BINARY VALUE ZERO.
006800       77  WS-BEST-IDX               PIC S9(4) BINARY VALUE ZERO.
006900       01  WS-ENTITY-ID-TRIMMED      PIC X(20).
007000       01  WS-COUNTRY-CODE-UPPER     PIC X(3).
007100       01  WS-PARMS-VALID-SW         PIC X(1) VALUE 'Y'.
007200           88  WS-PARMS-VALID        VALUE 'Y'.
007300           88  WS-PARMS-INVALID      VALUE 'N'.
007400       01  WS-ROW-FOUND-SW           PIC X(1) VALUE 'N'.
007500           88  WS-ROW-FOUND          VALUE 'Y'.
007600       01  WS-POLICY-WINDOW-OK-SW    PIC X(1) VALUE 'N'.
007700           88  WS-POLICY-WINDOW-OK   VALUE 'Y'.
007800      *   *** VUE ALPHA DE LA DATE DE FIN DU TAUX CANDIDAT ***
007900       01  WS-CANDIDATE-END-ALPHA    PIC X(8).
008000       01  WS-CANDIDATE-END-NUM REDEFINES WS-CANDIDATE-END-ALPHA
008100                                     PIC 9(8).
008200      *   *** VUE ALPHA DE LA DATE DE FIN DE LA POLITIQUE RATTACHEE ***
008300       01  WS-POLICY-END-ALPHA       PIC X(8).
008400       01  WS-POLICY-END-NUM REDEFINES WS-POLICY-END-ALPHA
008500                                     PIC 9(8).
008600
008700       LINKAGE SECTION.
008800      *    CODE ENTITE (ARTICLE OU COMPOSANT) ET CODE PAYS DEMANDES
008900       01  LK-ENTITY-ID              PIC X(20).
009000       01  LK-COUNTRY-CODE           PIC X(3).
009100      *    TABLE DES TAUX CHARGEE PAR L'APPELANT
009200       01  LK-TARIFF-RATE-TABLE.
009300           05  LK-TARIFF-RATE-COUNT  PIC S9(4) BINARY.
009400           05  LK-TARIFF-RATE-ROW OCCURS 5000 TIMES.
009500               COPY XTRFTAR REPLACING 'X' BY 'TAR'.
009600           05  FILLER                PIC X(4).
009700      *    TABLE DES VERSIONS DE POLITIQUE CHARGEE PAR L'APPELANT
009800       01  LK-POLICY-VERSION-TABLE.
009900           05  LK-POLICY-VERSION-COUNT
010000                                     PIC S9(4) BINARY.
010100           05  LK-POLICY-VERSION-ROW OCCURS 1000 TIMES.
010200               COPY XTRFPOL REPLACING 'X' BY 'POL'.
010300           05  FILLER                PIC X(4).
010400      *    TAUX TROUVE - RENVOYE A L'APPELANT
010500       01  LK-FOUND-TARIFF-ROW.
010600           COPY XTRFTAR REPLACING 'X' BY 'FND'.
010700      *    INDICATEUR DE TROUVAILLE - 'Y'/'N'
010800       01  LK-FOUND-SWITCH           PIC X(1).
010900      *    CODES RETOUR
011000       01  LK-CALL-CR                PIC 9(2).
011100       01  LK-CALL-RC                PIC 9(2).
011200
011300      *----------------------------------------------------------------*
011400       PROCEDURE DIVISION USING LK-ENTITY-ID
011500                                LK-COUNTRY-CODE
011600                                LK-TARIFF-RATE-TABLE
011700                                LK-POLICY-VERSION-TABLE
011800                                LK-FOUND-TARIFF-ROW
011900                                LK-FOUND-SWITCH
012000                                LK-CALL-CR
012100                                LK-CALL-RC.
012200      *----------------------------------------------------------------*
012300       0000-MAIN-LINE.
012400           PERFORM 1000-INITIALIZE
012500               THRU 1000-INITIALIZE-EXIT.
012600           IF WS-PARMS-VALID
012700              PERFORM 2000-SCAN-TARIFF-TABLE
012800                  THRU 2000-SCAN-TARIFF-TABLE-EXIT
012900           END-IF.
013000           GOBACK.
013100
013200       0000-MAIN-LINE-EXIT.
013300           EXIT.
013400
013500      *----------------------------------------------------------------*
013600      * 1000-INITIALIZE - VALIDE LES PARAMETRES D'APPEL (NOTE 94-077, *
013700      * CHG-2211).                                                     *
013800      *----------------------------------------------------------------*
013900       1000-INITIALIZE.
014000           ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
014100           MOVE ZERO TO LK-CALL-CR LK-CALL-RC.
014200           MOVE 'N' TO LK-FOUND-SWITCH.
014300           SET WS-PARMS-VALID TO TRUE.
014400           INITIALIZE LK-FOUND-TARIFF-ROW.
014500           MOVE LK-ENTITY-ID TO WS-ENTITY-ID-TRIMMED.
014600           MOVE LK-COUNTRY-CODE TO WS-COUNTRY-CODE-UPPER.
014700           INSPECT WS-COUNTRY-CODE-UPPER
014800               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
014900                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015000           IF WS-ENTITY-ID-TRIMMED = SPACES OR LOW-VALUES
015100              SET WS-PARMS-INVALID TO TRUE
015200              MOVE 12 TO LK-CALL-CR
015300              MOVE 03 TO LK-CALL-RC
015400           END-IF.
015500           IF WS-COUNTRY-CODE-UPPER = SPACES
015600              OR WS-COUNTRY-CODE-UPPER(1:1) = SPACE
015700              OR WS-COUNTRY-CODE-UPPER(2:1) = SPACE
015800              OR WS-COUNTRY-CODE-UPPER(3:1) = SPACE
015900              SET WS-PARMS-INVALID TO TRUE
016000              MOVE 12 TO LK-CALL-CR
016100              MOVE 04 TO LK-CALL-RC
016200           END-IF.
016300           IF WS-TRACE-ON-SW = 'Y'
016400              DISPLAY 'TRFENT1 ENTITY=' WS-ENTITY-ID-TRIMMED
016500                 ' PAYS=' WS-COUNTRY-CODE-UPPER ' CR=' LK-CALL-CR
016600           END-IF.
016700
016800       1000-INITIALIZE-EXIT.
016900           EXIT.
017000
017100      *----------------------------------------------------------------*
017200      * 2000-SCAN-TARIFF-TABLE - BALAYE LA TABLE DES TAUX, RETIENT LA *
017300      * LIGNE LA PLUS PRIORITAIRE SUIVANT LA REGLE LEVEL CROISSANT /  *
017400      * START-DATE DECROISSANT (NOTE 90-131).                         *
017500      *----------------------------------------------------------------*
017600       2000-SCAN-TARIFF-TABLE.
017700           MOVE ZERO TO WS-BEST-IDX.
017800           PERFORM 2100-TEST-ONE-TARIFF-ROW
017900               THRU 2100-TEST-ONE-TARIFF-ROW-EXIT
018000               VARYING WS-TARIFF-IDX FROM 1 BY 1
018100               UNTIL WS-TARIFF-IDX > LK-TARIFF-RATE-COUNT.
018200           IF WS-BEST-IDX > ZERO
018300              MOVE TAR-TARIFF-ID(WS-BEST-IDX)
018400                  TO FND-TARIFF-ID
018500              MOVE TAR-TARIFF-RATE(WS-BEST-IDX)
018600                  TO FND-TARIFF-RATE
018700              MOVE TAR-LEVEL(WS-BEST-IDX)
018800                  TO FND-LEVEL
018900              MOVE TAR-ENTITY-ID(WS-BEST-IDX)
019000                  TO FND-ENTITY-ID
019100              MOVE TAR-COUNTRY-CODE(WS-BEST-IDX)
019200                  TO FND-COUNTRY-CODE
019300              MOVE TAR-START-DATE(WS-BEST-IDX)
019400                  TO FND-START-DATE
019500              MOVE TAR-END-DATE(WS-BEST-IDX)
019600                  TO FND-END-DATE
019700              MOVE TAR-STATUS(WS-BEST-IDX)
019800                  TO FND-STATUS
019900              MOVE TAR-POLICY-VERSION-ID(WS-BEST-IDX)
020000                  TO FND-POLICY-VERSION-ID
020100              MOVE 'Y' TO LK-FOUND-SWITCH
020200           END-IF.
020300
020400       2000-SCAN-TARIFF-TABLE-EXIT.
020500           EXIT.
020600
020700       2100-TEST-ONE-TARIFF-ROW.
020800           IF TAR-ENTITY-ID(WS-TARIFF-IDX) = WS-ENTITY-ID-TRIMMED
020900              AND TAR-COUNTRY-CODE(WS-TARIFF-IDX) = WS-COUNTRY-CODE-UPPER
021000              AND TAR-STATUS(WS-TARIFF-IDX) = 'ACTIVE'
021100              AND TAR-START-DATE(WS-TARIFF-IDX) NOT > WS-TODAY-8
021200              PERFORM 2200-CHECK-TARIFF-END-DATE
021300                  THRU 2200-CHECK-TARIFF-END-DATE-EXIT
021400              IF WS-ROW-FOUND
021500                 PERFORM 2800-CHECK-POLICY-WINDOW
021600                     THRU 2800-CHECK-POLICY-WINDOW-EXIT
021700                 IF WS-POLICY-WINDOW-OK
021800                    PERFORM 2500-SELECT-BEST-ROW
021900                        THRU 2500-SELECT-BEST-ROW-EXIT
022000                 END-IF
022100              END-IF
022200           END-IF.
022300
022400       2100-TEST-ONE-TARIFF-ROW-EXIT.
022500           EXIT.
022600
022700      *----------------------------------------------------------------*
022800      * 2200-CHECK-TARIFF-END-DATE - DATE DE FIN OUVERTE (ZERO OU     *
022900      * BLANC - CHG-2461) OU SUPERIEURE OU EGALE A AUJOURD'HUI.       *
023000      *----------------------------------------------------------------*
023100       2200-CHECK-TARIFF-END-DATE.
023200           MOVE 'N' TO WS-ROW-FOUND-SW.
023300           MOVE TAR-END-DATE-ALPHA(WS-TARIFF-IDX)
023400               TO WS-CANDIDATE-END-ALPHA.
023500           IF WS-CANDIDATE-END-ALPHA = SPACES
023600              OR WS-CANDIDATE-END-NUM = ZERO
023700              OR WS-CANDIDATE-END-NUM NOT < WS-TODAY-8
023800              SET WS-ROW-FOUND TO TRUE
023900           END-IF.
024000
024100       2200-CHECK-TARIFF-END-DATE-EXIT.
024200           EXIT.
024300
024400      *----------------------------------------------------------------*
024500      * 2500-SELECT-BEST-ROW - CONSERVE LA LIGNE SI LEVEL PLUS PETIT, *
024600      * OU LEVEL EGAL ET START-DATE PLUS RECENTE.                     *
024700      *----------------------------------------------------------------*
024800       2500-SELECT-BEST-ROW.
024900           IF WS-BEST-IDX = ZERO
025000              MOVE WS-TARIFF-IDX TO WS-BEST-IDX
025100           ELSE
025200              IF TAR-LEVEL(WS-TARIFF-IDX) < TAR-LEVEL(WS-BEST-IDX)
025300                 MOVE WS-TARIFF-IDX TO WS-BEST-IDX
025400              ELSE
025500                 IF TAR-LEVEL(WS-TARIFF-IDX) = TAR-LEVEL(WS-BEST-IDX)
025600                    AND TAR-START-DATE(WS-TARIFF-IDX) >
025700                        TAR-START-DATE(WS-BEST-IDX)
025800                    MOVE WS-TARIFF-IDX TO WS-BEST-IDX
025900                 END-IF
026000              END-IF
026100           END-IF.
026200
026300       2500-SELECT-BEST-ROW-EXIT.
026400           EXIT.
026500
026600      *----------------------------------------------------------------*
026700      * 2800-CHECK-POLICY-WINDOW - LA VERSION DE POLITIQUE RATTACHEE  *
026800      * AU TAUX CANDIDAT DOIT ETRE ELLE-MEME EN VIGUEUR - DATE DE FIN *
026900      * STRICTEMENT SUPERIEURE A AUJOURD'HUI, PAR OPPOSITION AU       *
027000      * CONTROLE SUR LE TAUX QUI EST SUPERIEUR OU EGAL (NOTE 91-219). *
027100      *----------------------------------------------------------------*
027200       2800-CHECK-POLICY-WINDOW.
027300           MOVE 'N' TO WS-POLICY-WINDOW-OK-SW.
027400           PERFORM 2810-TEST-ONE-POLICY-ROW
027500               THRU 2810-TEST-ONE-POLICY-ROW-EXIT
027600               VARYING WS-POLICY-IDX FROM 1 BY 1
027700               UNTIL WS-POLICY-IDX > LK-POLICY-VERSION-COUNT
027800               OR WS-POLICY-WINDOW-OK.
027900
028000       2800-CHECK-POLICY-WINDOW-EXIT.
028100           EXIT.
028200
028300       2810-TEST-ONE-POLICY-ROW.
028400           IF POL-POLICY-VERSION-ID(WS-POLICY-IDX) =
028500              TAR-POLICY-VERSION-ID(WS-TARIFF-IDX)
028600              AND POL-START-DATE(WS-POLICY-IDX) NOT > WS-TODAY-8
028700              MOVE POL-END-DATE-ALPHA(WS-POLICY-IDX)
028800                  TO WS-POLICY-END-ALPHA
028900              IF WS-POLICY-END-ALPHA = SPACES
029000                 OR WS-POLICY-END-NUM = ZERO
029100                 OR WS-POLICY-END-NUM > WS-TODAY-8
029200                 SET WS-POLICY-WINDOW-OK TO TRUE
029300              END-IF
029400           END-IF.
029500
029600       2810-TEST-ONE-POLICY-ROW-EXIT.
029700           EXIT.
